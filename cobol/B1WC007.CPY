000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC007                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: PUNTO DE LA CURVA DE CAPITAL, UNO POR OPERACION  *
000800*               CERRADA (R7 DE LA ESPECIFICACION).              *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001400*  ------  ----------   --------    ------------------------    *
001500*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001600*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001700******************************************************************
001800 15  B1-EP-EXIT-TIME             PIC X(19).
001900 15  B1-EP-EQUITY                PIC S9(11)V9(2).
002000 15  FILLER                      PIC X(10).
