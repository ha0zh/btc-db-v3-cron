000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC001                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA BARRA OHLCV DE ENTRADA (UNA POR      *
000800*               HORA).  SE USA COMO AREA DE TRABAJO DEL UNSTRING *
000900*               DE CADA LINEA DEL ARCHIVO DE PRECIOS.            *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001500*  ------  ----------   --------    ------------------------    *
001600*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001700*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001800******************************************************************
001900 01  B1-INPUT-BAR.
002000     05  B1-IB-TIMESTAMP             PIC X(19).
002100     05  B1-IB-OPEN                  PIC S9(7)V9(2).
002200     05  B1-IB-HIGH                  PIC S9(7)V9(2).
002300     05  B1-IB-LOW                   PIC S9(7)V9(2).
002400     05  B1-IB-CLOSE                 PIC S9(7)V9(2).
002500     05  B1-IB-VOLUME                PIC S9(9)V9(4).
002600     05  FILLER                      PIC X(10).
