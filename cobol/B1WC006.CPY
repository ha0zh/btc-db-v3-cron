000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC006                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: CONDICIONES DE SENAL POR BARRA (R6 DE LA         *
000800*               ESPECIFICACION).  SE CONSERVAN LAS ULTIMAS 12.  *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001400*  ------  ----------   --------    ------------------------    *
001500*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001600*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001700******************************************************************
001800 15  B1-CR-TIMESTAMP             PIC X(19).
001900 15  B1-CR-CLOSE                 PIC S9(7)V9(2).
002000 15  B1-CR-POTENTIAL-SIDE        PIC S9.
002100 15  B1-CR-FLAGS.
002200     20  B1-CR-BELOW-LOWER-MRL   PIC X(01).
002300     20  B1-CR-ABOVE-UPPER-MRS   PIC X(01).
002400     20  B1-CR-PRICE-ABV-HI3     PIC X(01).
002500     20  B1-CR-PRICE-BLW-LO3     PIC X(01).
002600     20  B1-CR-RSI-GT60-BOL      PIC X(01).
002700     20  B1-CR-RSI-LT40-BOS      PIC X(01).
002800     20  B1-CR-ATR-GT-MED-VOL    PIC X(01).
002900 15  B1-CR-POTENTIAL-STOP        PIC S9(7)V9(4).
003000 15  FILLER                      PIC X(12).
