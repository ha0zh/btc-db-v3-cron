000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC004                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: POSICION VIVA AL CIERRE DE LA CORRIDA (R4 DE LA  *
000800*               ESPECIFICACION).  CERO O UNA POR CORRIDA.       *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001400*  ------  ----------   --------    ------------------------    *
001500*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001600*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001700******************************************************************
001800 15  B1-LP-VARIANT               PIC X(25).
001900 15  B1-LP-ENTRY-TIME            PIC X(19).
002000 15  B1-LP-POSITION              PIC X(05).
002100 15  B1-LP-ENTRY-PRICE           PIC S9(7).
002200 15  B1-LP-STOP-PRICE            PIC S9(7).
002300 15  B1-LP-TP-PRICE              PIC S9(7).
002400 15  B1-LP-OPEN-FLAG             PIC X(01)  VALUE 'N'.
002500     88  B1-88-LP-OPEN                   VALUE 'Y'.
002600     88  B1-88-LP-NONE                   VALUE 'N'.
002700 15  FILLER                      PIC X(10).
