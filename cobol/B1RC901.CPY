000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1RC901                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: AREA COMUN DE RETORNO DE LOS SUBPROGRAMAS B1B0NN *
000800*               (EQUIVALENTE A BGECRET0) - CODIGO DE RETORNO,    *
000900*               PROGRAMA Y PARRAFO DONDE SE DETECTO EL ERROR.    *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001500*  ------  ----------   --------    ------------------------    *
001600*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001700*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001800******************************************************************
001900 05  B1-RET-CODE                 PIC X(02)  VALUE '00'.
002000     88  B1-88-RET-OK                    VALUE '00'.
002100     88  B1-88-RET-WARNING               VALUE '04'.
002200     88  B1-88-RET-ERROR                 VALUE '08'.
002300 05  B1-RET-PROGRAM              PIC X(08).
002400 05  B1-RET-PARAGRAPH            PIC X(30).
002500 05  B1-RET-MESSAGE              PIC X(60).
002600 05  FILLER                      PIC X(10).
