000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1B050                                              *
000400*                                                                *
000500*  FECHA CREACION: 11/01/1995                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA POSICION VIVA, LA        *
001500*                     ULTIMA OPERACION CERRADA Y EL RESUMEN DE    *
001600*                     METRICAS POR CALL DESDE B1B001).            *
001700* ------------------                                             *
001800* PROCESO GLOBAL: SUBPROGRAMA QUE ARMA LOS TRES RENGLONES DE      *
001900*  AVISO (R8 DE LA ESPECIFICACION) - AVISO DE SENAL CUANDO HAY    *
002000*  POSICION VIVA, AVISO DE CIERRE DE LA ULTIMA OPERACION Y EL     *
002100*  RESUMEN DIARIO - Y LOS IMPRIME EN EL SYSOUT. EL CANAL DE       *
002200*  ENVIO (CORREO, TELEX, ETC.) QUEDA FUERA DEL ALCANCE DE ESTE    *
002300*  PROGRAMA.                                                     *
002400******************************************************************
002500*                                                                *
002600*         I D E N T I F I C A T I O N   D I V I S I O N          *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000*
003100 PROGRAM-ID.    B1B050.
003200 AUTHOR.        R.FIGUEROA-PENA.
003300 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  11/01/1995.
003500 DATE-COMPILED.
003600 SECURITY.      USO INTERNO - DIVISION DE INVERSIONES.
003700******************************************************************
003800*        L O G    D E   M O D I F I C A C I O N E S             *
003900******************************************************************
004000*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
004100*  ------  ----------   --------    ------------------------    *
004200*  RFP     1995-01-11   B1-0011     VERSION ORIGINAL - AVISO DE   B1-0011 
004300*                                   SENAL Y DE CIERRE.            B1-0011 
004400*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA EL    B1-0012 
004500*                                   CAMBIO DE SIGLO.              B1-0012 
004600*  JTS     2001-05-21   B1-0016     SE AGREGA EL RESUMEN DIARIO.  B1-0016 
004700*  CAO     2006-09-08   B1-0026     SE CORRIGE EL SIGNO DEL       B1-0026 
004800*                                   RIESGO POR UNIDAD EN CORTAS.  B1-0026 
004900*  CAO     2009-04-02   B1-0032     EL RESUMEN DIARIO SOLO        B1-0032 
005000*                                   ECHABA 5 DE LOS 13            B1-0032 
005100*                                   CAMPOS DEL R5; SE             B1-0032 
005200*                                   AGREGAN RENGLONES CON         B1-0032 
005300*                                   EL RIESGO, LA RAZON           B1-0032 
005400*                                   GAN/PERD, LAS RACHAS          B1-0032 
005500*                                   Y LAS VENTANAS 7/30/90.       B1-0032 
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000*
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300******************************************************************
006400 DATA DIVISION.
006500*
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*                  AREA DE VARIABLES AUXILIARES                  *
006900******************************************************************
007000 01  WS-VARIABLES-AUXILIARES.
007100*
007200     05  WS-PROGRAMA                 PIC X(07)  VALUE 'B1B050'.
007300*
007400     05  WS-RIESGO-UNITARIO          PIC S9(7)V9(2) VALUE ZEROS.
007500     05  WS-RIESGO-UNITARIO-X REDEFINES WS-RIESGO-UNITARIO.
007600         10  WS-RIESGO-UNIT-ENTERO   PIC S9(7).
007700         10  WS-RIESGO-UNIT-DEC      PIC 9(2).
007800     05  WS-GANANCIA-POTENCIAL       PIC S9(9)V9(2) VALUE ZEROS.
007900     05  WS-GANANCIA-POTENCIAL-X REDEFINES
008000                                      WS-GANANCIA-POTENCIAL.
008100         10  WS-GAN-POT-ENTERO       PIC S9(9).
008200         10  WS-GAN-POT-DEC          PIC 9(2).
008300     05  WS-DIFERENCIA-TP            PIC S9(7)V9(2) VALUE ZEROS.
008400     05  WS-DIFERENCIA-TP-X REDEFINES WS-DIFERENCIA-TP.
008500         10  WS-DIF-TP-ENTERO        PIC S9(7).
008600         10  WS-DIF-TP-DEC           PIC 9(2).
008700*
008800     05  WS-EDIT-MONTO               PIC -(8)9.99.
008900     05  WS-EDIT-PORC                PIC -(3)9.99.
009000     05  WS-EDIT-RATIO               PIC -(3)9.99.
009100******************************************************************
009200*                        AREA DE CONTANTES                       *
009300******************************************************************
009400 01  CT-CONTANTES.
009500     05  CT-PROGRAMA                 PIC X(08)   VALUE 'B1B050'.
009600     05  CT-VARIANTE-ESTRATEGIA      PIC X(25)   VALUE
009700         'ASIAN-HOURS-BTC-V1'.
009800     05  CT-RIESGO-AVISO             PIC S9(9)V9(2)
009900                                      VALUE 500.00.
010000******************************************************************
010100*                AREA DE MENSAJES                                *
010200******************************************************************
010300 01  ME-MENSAJES-ERROR.
010400     05  ME-OK                       PIC X(60)   VALUE SPACES.
010500******************************************************************
010600 LINKAGE SECTION.
010700*
010800 01  LK-B1WC901.
010900     COPY B1WC901.
011000 01  LK-B1RC901.
011100     COPY B1RC901.
011200******************************************************************
011300 PROCEDURE DIVISION USING LK-B1WC901 LK-B1RC901.
011400*
011500 MAINLINE.
011600*
011700     PERFORM 1000-INICIO
011800        THRU 1000-INICIO-EXIT
011900*
012000     PERFORM 2000-PROCESO
012100        THRU 2000-PROCESO-EXIT
012200*
012300     GOBACK
012400     .
012500******************************************************************
012600*                         1000-INICIO                            *
012700******************************************************************
012800 1000-INICIO.
012900*
013000     MOVE '00'                       TO B1-RET-CODE
013100     MOVE CT-PROGRAMA                TO B1-RET-PROGRAM
013200     MOVE SPACES                     TO B1-RET-PARAGRAPH
013300                                         B1-RET-MESSAGE
013400*
013500     .
013600 1000-INICIO-EXIT.
013700     EXIT.
013800******************************************************************
013900*                        2000-PROCESO                            *
014000******************************************************************
014100 2000-PROCESO.
014200*
014300     IF  B1-88-LP-OPEN
014400         PERFORM 2100-ARMAR-AVISO-SENAL
014500            THRU 2100-ARMAR-AVISO-SENAL-EXIT
014600     END-IF
014700*
014800     IF  B1-TRADE-COUNT > ZEROS
014900         PERFORM 2200-ARMAR-AVISO-CIERRE
015000            THRU 2200-ARMAR-AVISO-CIERRE-EXIT
015100     END-IF
015200*
015300     PERFORM 2300-ARMAR-AVISO-RESUMEN
015400        THRU 2300-ARMAR-AVISO-RESUMEN-EXIT
015500*
015600     .
015700 2000-PROCESO-EXIT.
015800     EXIT.
015900******************************************************************
016000*             2100-ARMAR-AVISO-SENAL                            *
016100*  AVISO DE SENAL A PARTIR DE LA POSICION VIVA (R4) Y UN MONTO    *
016200*  DE RIESGO FIJO DE AVISO (500, DISTINTO DEL RIESGO DE LA        *
016300*  SIMULACION QUE ES 5000).                                       *
016400******************************************************************
016500 2100-ARMAR-AVISO-SENAL.
016600*
016700     MOVE SPACES                     TO B1-AL-SIGNAL
016800     MOVE B1-LP-POSITION              TO B1-AL-SIG-POSITION
016900     MOVE CT-VARIANTE-ESTRATEGIA       TO B1-AL-SIG-VARIANT
017000     MOVE B1-LP-ENTRY-PRICE            TO B1-AL-SIG-ENTRY-PRICE
017100     MOVE B1-LP-STOP-PRICE             TO B1-AL-SIG-STOP-PRICE
017200     MOVE B1-LP-TP-PRICE               TO B1-AL-SIG-TP-PRICE
017300*
017400     IF  B1-LP-POSITION = 'LONG '
017500         COMPUTE WS-RIESGO-UNITARIO =
017600                 B1-LP-ENTRY-PRICE - B1-LP-STOP-PRICE
017700         COMPUTE WS-DIFERENCIA-TP =
017800                 B1-LP-TP-PRICE - B1-LP-ENTRY-PRICE
017900     ELSE
018000         COMPUTE WS-RIESGO-UNITARIO =
018100                 B1-LP-STOP-PRICE - B1-LP-ENTRY-PRICE
018200         COMPUTE WS-DIFERENCIA-TP =
018300                 B1-LP-ENTRY-PRICE - B1-LP-TP-PRICE
018400     END-IF
018500     IF  WS-RIESGO-UNITARIO < ZEROS
018600         COMPUTE WS-RIESGO-UNITARIO = ZEROS - WS-RIESGO-UNITARIO
018700     END-IF
018800     IF  WS-DIFERENCIA-TP < ZEROS
018900         COMPUTE WS-DIFERENCIA-TP = ZEROS - WS-DIFERENCIA-TP
019000     END-IF
019100     MOVE WS-RIESGO-UNITARIO          TO B1-AL-SIG-RISK-PER-UNIT
019200*
019300     IF  WS-RIESGO-UNITARIO = ZEROS
019400         MOVE ZEROS                  TO B1-AL-SIG-SIZE-BTC
019500     ELSE
019600         COMPUTE B1-AL-SIG-SIZE-BTC ROUNDED =
019700                 CT-RIESGO-AVISO / WS-RIESGO-UNITARIO
019800     END-IF
019900*
020000     COMPUTE B1-AL-SIG-POSN-VALUE ROUNDED =
020100             B1-AL-SIG-SIZE-BTC * B1-LP-ENTRY-PRICE
020200*
020300     COMPUTE WS-GANANCIA-POTENCIAL ROUNDED =
020400             WS-DIFERENCIA-TP * B1-AL-SIG-SIZE-BTC
020500     MOVE WS-GANANCIA-POTENCIAL       TO B1-AL-SIG-POT-PROFIT
020600     MOVE CT-RIESGO-AVISO              TO B1-AL-SIG-POT-LOSS
020700*
020800     IF  CT-RIESGO-AVISO = ZEROS
020900         MOVE ZEROS                  TO B1-AL-SIG-RISK-REWARD
021000     ELSE
021100         COMPUTE B1-AL-SIG-RISK-REWARD ROUNDED =
021200                 WS-GANANCIA-POTENCIAL / CT-RIESGO-AVISO
021300     END-IF
021400*
021500     MOVE SPACES                     TO B1-AL-TEXT-LINE
021600     STRING 'AVISO DE SENAL - '       B1-AL-SIG-POSITION
021700            ' '                       B1-AL-SIG-VARIANT
021800            ' ENTRADA='                B1-AL-SIG-ENTRY-PRICE
021900            ' STOP='                   B1-AL-SIG-STOP-PRICE
022000            ' TP='                     B1-AL-SIG-TP-PRICE
022100            ' SIZE-BTC='               B1-AL-SIG-SIZE-BTC
022200            ' R/R='                    B1-AL-SIG-RISK-REWARD
022300       DELIMITED BY SIZE
022400       INTO B1-AL-TEXT-LINE
022500     END-STRING
022600     DISPLAY B1-AL-TEXT-LINE
022700*
022800     .
022900 2100-ARMAR-AVISO-SENAL-EXIT.
023000     EXIT.
023100******************************************************************
023200*            2200-ARMAR-AVISO-CIERRE                            *
023300*  AVISO DE CIERRE A PARTIR DE LA ULTIMA OPERACION DE LA          *
023400*  BITACORA (R3).                                                 *
023500******************************************************************
023600 2200-ARMAR-AVISO-CIERRE.
023700*
023800     MOVE SPACES                     TO B1-AL-CLOSE
023900     MOVE B1-TL-SIDE (B1-TRADE-COUNT) TO B1-AL-CLS-SIDE
024000     MOVE B1-TL-ENTRY-PRICE (B1-TRADE-COUNT)
024100                                       TO B1-AL-CLS-ENTRY-PRICE
024200     MOVE B1-TL-EXIT-PRICE (B1-TRADE-COUNT)
024300                                       TO B1-AL-CLS-EXIT-PRICE
024400     MOVE B1-TL-PNL (B1-TRADE-COUNT)   TO B1-AL-CLS-PNL
024500*
024600     IF  B1-TL-ENTRY-PRICE (B1-TRADE-COUNT) = ZEROS
024700         MOVE ZEROS                  TO B1-AL-CLS-RETURN-PCT
024800     ELSE
024900         COMPUTE B1-AL-CLS-RETURN-PCT ROUNDED =
025000                 (B1-TL-EXIT-PRICE (B1-TRADE-COUNT) -
025100                  B1-TL-ENTRY-PRICE (B1-TRADE-COUNT)) * 100 /
025200                 B1-TL-ENTRY-PRICE (B1-TRADE-COUNT)
025300     END-IF
025400*
025500     IF  B1-TL-PNL (B1-TRADE-COUNT) > ZEROS
025600         MOVE 'W'                    TO B1-AL-CLS-RESULT-FLAG
025700     ELSE
025800         MOVE 'L'                    TO B1-AL-CLS-RESULT-FLAG
025900     END-IF
026000*
026100     MOVE SPACES                     TO B1-AL-TEXT-LINE
026200     STRING 'AVISO DE CIERRE - '      B1-AL-CLS-SIDE
026300            ' ENTRADA='                B1-AL-CLS-ENTRY-PRICE
026400            ' SALIDA='                 B1-AL-CLS-EXIT-PRICE
026500            ' PNL='                    B1-AL-CLS-PNL
026600            ' RETORNO%='               B1-AL-CLS-RETURN-PCT
026700            ' RESULTADO='              B1-AL-CLS-RESULT-FLAG
026800       DELIMITED BY SIZE
026900       INTO B1-AL-TEXT-LINE
027000     END-STRING
027100     DISPLAY B1-AL-TEXT-LINE
027200*
027300     .
027400 2200-ARMAR-AVISO-CIERRE-EXIT.
027500     EXIT.
027600******************************************************************
027700*           2300-ARMAR-AVISO-RESUMEN                            *
027800*  RESUMEN DIARIO CON LAS METRICAS DE LA CORRIDA (R5), EN          *
027900*  PORCENTAJES DE UNA CIFRA DECIMAL. USA EL AREA DE B1-AL-CLOSE    *
028000*  REDEFINIDA (B1-AL-SUMMARY) - SE ARMA DE ULTIMO PORQUE COMPARTE  *
028100*  LOS MISMOS BYTES QUE EL AVISO DE CIERRE.                        *
028200******************************************************************
028300 2300-ARMAR-AVISO-RESUMEN.
028400*
028500     MOVE SPACES                     TO B1-AL-SUMMARY
028600     MOVE B1-MR-CUM-RETURN-PCT        TO B1-AL-SUM-CUM-RETURN-PCT
028700     MOVE B1-MR-MAX-DD-PCT            TO B1-AL-SUM-MAX-DD-PCT
028800*
028900     MOVE SPACES                     TO B1-AL-TEXT-LINE
029000     STRING 'RESUMEN DIARIO - VARIANTE='
029100            B1-MR-VARIANT
029200            ' OPERACIONES='            B1-MR-TRADES
029300            ' TASA-ACIERTO%='          B1-MR-WIN-RATE-PCT
029400            ' RETORNO-AC%='            B1-AL-SUM-CUM-RETURN-PCT
029500            ' CAIDA-MAX%='             B1-AL-SUM-MAX-DD-PCT
029600       DELIMITED BY SIZE
029700       INTO B1-AL-TEXT-LINE
029800     END-STRING
029900     DISPLAY B1-AL-TEXT-LINE
030000*
030100*    SEGUNDO RENGLON: RIESGO, RAZON GAN/PERD Y RACHAS             B1-0032 
030200*    MAXIMAS (CAMPOS DEL R5 QUE EL PRIMER RENGLON NO              B1-0032 
030300*    ALCANZA A CUBRIR).                                           B1-0032 
030400     MOVE SPACES                     TO B1-AL-TEXT-LINE
030500     STRING 'RESUMEN DIARIO - RIESGOPCT='   B1-MR-CAPITAL-RISK-PCT
030600            ' RAZONGANPERD='               B1-MR-WIN-LOSS-RATIO
030700            ' RACHAGANMAX='                B1-MR-MAX-CONSEC-WIN
030800            ' RACHAPERDMAX='               B1-MR-MAX-CONSEC-LOSS
030900       DELIMITED BY SIZE
031000       INTO B1-AL-TEXT-LINE
031100     END-STRING
031200     DISPLAY B1-AL-TEXT-LINE
031300*
031400*    TERCER RENGLON: VENTANAS DE 7/30/90 DIAS DEL R5.             B1-0032 
031500     MOVE SPACES                     TO B1-AL-TEXT-LINE
031600     MOVE B1-MR-PNL-7D               TO WS-EDIT-MONTO
031700     STRING 'RESUMEN DIARIO - OPERAC7D='    B1-MR-TRADES-7D
031800            ' TASA-ACIERTO7D%='            B1-MR-WINRATE-7D
031900            ' GANANCIA7D='                 WS-EDIT-MONTO
032000       DELIMITED BY SIZE
032100       INTO B1-AL-TEXT-LINE
032200     END-STRING
032300     DISPLAY B1-AL-TEXT-LINE
032400*
032500     MOVE SPACES                     TO B1-AL-TEXT-LINE
032600     MOVE B1-MR-PNL-30D              TO WS-EDIT-MONTO
032700     STRING 'RESUMEN DIARIO - OPERAC30D='   B1-MR-TRADES-30D
032800            ' TASA-ACIERTO30D%='           B1-MR-WINRATE-30D
032900            ' GANANCIA30D='                WS-EDIT-MONTO
033000       DELIMITED BY SIZE
033100       INTO B1-AL-TEXT-LINE
033200     END-STRING
033300     DISPLAY B1-AL-TEXT-LINE
033400*
033500     MOVE SPACES                     TO B1-AL-TEXT-LINE
033600     MOVE B1-MR-PNL-3M                TO WS-EDIT-MONTO
033700     STRING 'RESUMEN DIARIO - OPERAC3M='    B1-MR-TRADES-3M
033800            ' TASA-ACIERTO3M%='            B1-MR-WINRATE-3M
033900            ' GANANCIA3M='                 WS-EDIT-MONTO
034000       DELIMITED BY SIZE
034100       INTO B1-AL-TEXT-LINE
034200     END-STRING
034300     DISPLAY B1-AL-TEXT-LINE
034400*
034500     .
034600 2300-ARMAR-AVISO-RESUMEN-EXIT.
034700     EXIT.
