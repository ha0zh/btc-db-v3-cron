000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC003                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: REGISTRO DE BITACORA DE OPERACIONES CERRADAS     *
000800*               (R3 DE LA ESPECIFICACION).                       *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001400*  ------  ----------   --------    ------------------------    *
001500*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001600*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001700******************************************************************
001800 15  B1-TL-VARIANT               PIC X(25).
001900 15  B1-TL-SIDE                  PIC X(05).
002000 15  B1-TL-ENTRY-TIME            PIC X(19).
002100 15  B1-TL-ENTRY-PRICE           PIC S9(7)V9(2).
002200 15  B1-TL-STOP                  PIC S9(7)V9(2).
002300 15  B1-TL-TARGET                PIC S9(7)V9(2).
002400 15  B1-TL-SIZE-FULL             PIC S9(9)V9(6).
002500 15  B1-TL-SIZE                  PIC S9(9).
002600 15  B1-TL-EXIT-TIME             PIC X(19).
002700 15  B1-TL-EXIT-PRICE            PIC S9(7)V9(2).
002800 15  B1-TL-PNL                   PIC S9(9)V9(2).
002900 15  B1-TL-RESULT-FLAG           PIC X(01).
003000     88  B1-88-TRADE-WIN                 VALUE 'W'.
003100     88  B1-88-TRADE-LOSS                VALUE 'L'.
003200     88  B1-88-TRADE-FLAT                VALUE 'F'.
003300 15  FILLER                      PIC X(10).
