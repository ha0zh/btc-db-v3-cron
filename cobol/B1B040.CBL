000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1B040                                              *
000400*                                                                *
000500*  FECHA CREACION: 15/07/1994                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA TABLA DE BARRAS YA       *
001500*                     CALCULADA POR B1B010, POR CALL DESDE        *
001600*                     B1B001).                                    *
001700* ------------------                                             *
001800* PROCESO GLOBAL: SUBPROGRAMA QUE EVALUA, BARRA POR BARRA, LAS    *
001900*  CONDICIONES DE ENTRADA SIN LLEGAR A ABRIR OPERACION - ESTO     *
002000*  SIRVE PARA EL REPORTE DE CONDICIONES DEL DIA (R6) QUE SE USA   *
002100*  EN LOS AVISOS, A DIFERENCIA DE B1B020 QUE SI ABRE Y CIERRA     *
002200*  OPERACIONES. AQUI EL FILTRO DE VOLATILIDAD USA LA MEDIANA      *
002300*  MOVIL DE TODO LO VISTO HASTA LA BARRA (ATR20-MED-ALL) EN VEZ   *
002400*  DE LA MEDIANA DE TODA LA SERIE QUE USA B1B020.                  *
002500******************************************************************
002600*                                                                *
002700*         I D E N T I F I C A T I O N   D I V I S I O N          *
002800*                                                                *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.    B1B040.
003300 AUTHOR.        M.GUTIERREZ-SOLIS.
003400 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003500 DATE-WRITTEN.  15/07/1994.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - DIVISION DE INVERSIONES.
003800******************************************************************
003900*        L O G    D E   M O D I F I C A C I O N E S             *
004000******************************************************************
004100*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
004200*  ------  ----------   --------    ------------------------    *
004300*  MGS     1994-07-15   B1-0009     VERSION ORIGINAL             *B1-0009 
004400*  MGS     1994-09-02   B1-0010     SE AGREGAN LAS BANDERAS DE    B1-0010 
004500*                                   RUPTURA (BO) JUNTO CON LAS   *B1-0010 
004600*                                   DE REVERSION A LA MEDIA (MR).*B1-0010 
004700*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA EL    B1-0012 
004800*                                   CAMBIO DE SIGLO.              B1-0012 
004900*  JTS     2003-03-11   B1-0020     CORTO TIENE PRIORIDAD SOBRE   B1-0020 
005000*                                   LARGO CUANDO AMBOS SE DAN EN  B1-0020 
005100*                                   LA MISMA BARRA - VER V1B040   B1-0020 
005200*                                   DE LA TRANSACCION EQUIVALENTE.B1-0020 
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000******************************************************************
006100 DATA DIVISION.
006200*
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*                  AREA DE VARIABLES AUXILIARES                  *
006600******************************************************************
006700 01  WS-VARIABLES-AUXILIARES.
006800*
006900     05  WS-PROGRAMA                 PIC X(07)  VALUE 'B1B040'.
007000*
007100     05  WS-CLOSE-LOCAL              PIC S9(7)V9(2) VALUE ZEROS.
007200     05  WS-UPPER-LOCAL              PIC S9(7)V9(4) VALUE ZEROS.
007300     05  WS-LOWER-LOCAL              PIC S9(7)V9(4) VALUE ZEROS.
007400     05  WS-HI3H-LOCAL               PIC S9(7)V9(2) VALUE ZEROS.
007500     05  WS-LO3H-LOCAL               PIC S9(7)V9(2) VALUE ZEROS.
007600     05  WS-RSI-LOCAL                PIC S9(3)V9(4) VALUE ZEROS.
007700     05  WS-RSI-LOCAL-X REDEFINES WS-RSI-LOCAL.
007800         10  WS-RSI-LOCAL-ENTERO     PIC S9(3).
007900         10  WS-RSI-LOCAL-DEC        PIC 9(4).
008000     05  WS-ATR-LOCAL                PIC S9(7)V9(4) VALUE ZEROS.
008100     05  WS-ATR-LOCAL-X REDEFINES WS-ATR-LOCAL.
008200         10  WS-ATR-LOCAL-ENTERO     PIC S9(7).
008300         10  WS-ATR-LOCAL-DEC        PIC 9(4).
008400     05  WS-ATRMED-LOCAL             PIC S9(7)V9(4) VALUE ZEROS.
008500*
008600     05  WS-MR-LARGO                 PIC X(01)  VALUE 'N'.
008700     05  WS-MR-CORTO                 PIC X(01)  VALUE 'N'.
008800     05  WS-BO-LARGO                 PIC X(01)  VALUE 'N'.
008900     05  WS-BO-CORTO                 PIC X(01)  VALUE 'N'.
009000*
009100     05  WS-POTENCIAL-STOP-CALC      PIC S9(7)V9(4) VALUE ZEROS.
009200     05  WS-POTENCIAL-STOP-CALC-X REDEFINES
009300                                      WS-POTENCIAL-STOP-CALC.
009400         10  WS-POT-STOP-ENTERO      PIC S9(7).
009500         10  WS-POT-STOP-DEC         PIC 9(4).
009600******************************************************************
009700*                        AREA DE CONTANTES                       *
009800******************************************************************
009900 01  CT-CONTANTES.
010000     05  CT-PROGRAMA                 PIC X(08)   VALUE 'B1B040'.
010100     05  CT-PCT-STOP-COND            PIC V9(3)   VALUE 0.005.
010200     05  CT-RSI-MRL-LIM              PIC 9(03)V9 VALUE 30.0.
010300     05  CT-RSI-MRS-LIM              PIC 9(03)V9 VALUE 70.0.
010400     05  CT-RSI-BOL-LIM              PIC 9(03)V9 VALUE 60.0.
010500     05  CT-RSI-BOS-LIM              PIC 9(03)V9 VALUE 40.0.
010600******************************************************************
010700*                AREA DE MENSAJES                                *
010800******************************************************************
010900 01  ME-MENSAJES-ERROR.
011000     05  ME-OK                       PIC X(60)   VALUE SPACES.
011100******************************************************************
011200*                        AREA DE INDICES                         *
011300******************************************************************
011400 01  IN-INDICES.
011500     05  IN-BARRA                    PIC S9(05) COMP VALUE ZEROS.
011600******************************************************************
011700 LINKAGE SECTION.
011800*
011900 01  LK-B1WC901.
012000     COPY B1WC901.
012100 01  LK-B1RC901.
012200     COPY B1RC901.
012300******************************************************************
012400 PROCEDURE DIVISION USING LK-B1WC901 LK-B1RC901.
012500*
012600 MAINLINE.
012700*
012800     PERFORM 1000-INICIO
012900        THRU 1000-INICIO-EXIT
013000*
013100     PERFORM 2000-PROCESO
013200        THRU 2000-PROCESO-EXIT
013300*
013400     GOBACK
013500     .
013600******************************************************************
013700*                         1000-INICIO                            *
013800******************************************************************
013900 1000-INICIO.
014000*
014100     MOVE '00'                       TO B1-RET-CODE
014200     MOVE CT-PROGRAMA                TO B1-RET-PROGRAM
014300     MOVE SPACES                     TO B1-RET-PARAGRAPH
014400                                         B1-RET-MESSAGE
014500     MOVE ZEROS                      TO B1-COND-COUNT
014600*
014700     .
014800 1000-INICIO-EXIT.
014900     EXIT.
015000******************************************************************
015100*                        2000-PROCESO                            *
015200******************************************************************
015300 2000-PROCESO.
015400*
015500     IF  B1-BAR-COUNT = ZEROS
015600         GO TO 2000-PROCESO-EXIT
015700     END-IF
015800*
015900     PERFORM 2100-EVALUAR-UNA-BARRA
016000        THRU 2100-EVALUAR-UNA-BARRA-EXIT
016100        VARYING IN-BARRA FROM 1 BY 1
016200          UNTIL IN-BARRA > B1-BAR-COUNT
016300*
016400     MOVE B1-BAR-COUNT                TO B1-COND-COUNT
016500*
016600     .
016700 2000-PROCESO-EXIT.
016800     EXIT.
016900******************************************************************
017000*              2100-EVALUAR-UNA-BARRA                           *
017100*  CARGA LAS BANDERAS DE CONDICION DE LA BARRA Y DEJA EL LADO     *
017200*  POTENCIAL Y EL DETENGA POTENCIAL EN B1-COND (IN-BARRA).        *
017300******************************************************************
017400 2100-EVALUAR-UNA-BARRA.
017500*
017600     MOVE B1-BE-TIMESTAMP (IN-BARRA)  TO B1-CR-TIMESTAMP (IN-BARRA)
017700     MOVE B1-BE-CLOSE (IN-BARRA)      TO B1-CR-CLOSE (IN-BARRA)
017800     MOVE B1-BE-CLOSE (IN-BARRA)      TO WS-CLOSE-LOCAL
017900     MOVE B1-BE-UPPER-BAND (IN-BARRA) TO WS-UPPER-LOCAL
018000     MOVE B1-BE-LOWER-BAND (IN-BARRA) TO WS-LOWER-LOCAL
018100     MOVE B1-BE-HIGH-3H (IN-BARRA)    TO WS-HI3H-LOCAL
018200     MOVE B1-BE-LOW-3H (IN-BARRA)     TO WS-LO3H-LOCAL
018300     MOVE B1-BE-RSI14 (IN-BARRA)      TO WS-RSI-LOCAL
018400     MOVE B1-BE-ATR20 (IN-BARRA)      TO WS-ATR-LOCAL
018500     MOVE B1-BE-ATR20-MED-ALL (IN-BARRA) TO WS-ATRMED-LOCAL
018600*
018700     MOVE 'N' TO B1-CR-BELOW-LOWER-MRL (IN-BARRA)
018800                 B1-CR-ABOVE-UPPER-MRS (IN-BARRA)
018900                 B1-CR-PRICE-ABV-HI3 (IN-BARRA)
019000                 B1-CR-PRICE-BLW-LO3 (IN-BARRA)
019100                 B1-CR-RSI-GT60-BOL (IN-BARRA)
019200                 B1-CR-RSI-LT40-BOS (IN-BARRA)
019300                 B1-CR-ATR-GT-MED-VOL (IN-BARRA)
019400*
019500     IF  B1-88-SMA20-OK (IN-BARRA) AND B1-88-RSI14-OK (IN-BARRA)
019600         IF  WS-CLOSE-LOCAL < WS-LOWER-LOCAL
019700                 AND WS-RSI-LOCAL < CT-RSI-MRL-LIM
019800             MOVE 'Y' TO B1-CR-BELOW-LOWER-MRL (IN-BARRA)
019900         END-IF
020000         IF  WS-CLOSE-LOCAL > WS-UPPER-LOCAL
020100                 AND WS-RSI-LOCAL > CT-RSI-MRS-LIM
020200             MOVE 'Y' TO B1-CR-ABOVE-UPPER-MRS (IN-BARRA)
020300         END-IF
020400     END-IF
020500*
020600     IF  B1-88-BRKOUT-OK (IN-BARRA)
020700         IF  WS-CLOSE-LOCAL > WS-HI3H-LOCAL
020800             MOVE 'Y' TO B1-CR-PRICE-ABV-HI3 (IN-BARRA)
020900         END-IF
021000         IF  WS-CLOSE-LOCAL < WS-LO3H-LOCAL
021100             MOVE 'Y' TO B1-CR-PRICE-BLW-LO3 (IN-BARRA)
021200         END-IF
021300     END-IF
021400*
021500     IF  B1-88-RSI14-OK (IN-BARRA)
021600         IF  WS-RSI-LOCAL > CT-RSI-BOL-LIM
021700             MOVE 'Y' TO B1-CR-RSI-GT60-BOL (IN-BARRA)
021800         END-IF
021900         IF  WS-RSI-LOCAL < CT-RSI-BOS-LIM
022000             MOVE 'Y' TO B1-CR-RSI-LT40-BOS (IN-BARRA)
022100         END-IF
022200     END-IF
022300*
022400     IF  B1-88-ATRMA-OK (IN-BARRA)
022500         IF  WS-ATR-LOCAL > WS-ATRMED-LOCAL
022600             MOVE 'Y' TO B1-CR-ATR-GT-MED-VOL (IN-BARRA)
022700         END-IF
022800     END-IF
022900*
023000     PERFORM 2150-DERIVAR-LADO
023100        THRU 2150-DERIVAR-LADO-EXIT
023200*
023300     .
023400 2100-EVALUAR-UNA-BARRA-EXIT.
023500     EXIT.
023600******************************************************************
023700*                2150-DERIVAR-LADO                              *
023800*  COMBINA LAS BANDERAS DE PRECIO CON EL RSI14 PARA OBTENER LAS   *
023900*  SENALES DE REVERSION A LA MEDIA (MR) Y DE RUPTURA (BO), Y      *
024000*  RESUELVE EL LADO POTENCIAL - EL CORTO TIENE PRIORIDAD SOBRE    *
024100*  EL LARGO CUANDO AMBOS SE DAN EN LA MISMA BARRA.                *
024200******************************************************************
024300 2150-DERIVAR-LADO.
024400*
024500     MOVE 'N' TO WS-MR-LARGO WS-MR-CORTO WS-BO-LARGO WS-BO-CORTO
024600*
024700     IF  B1-CR-BELOW-LOWER-MRL (IN-BARRA) = 'Y'
024800         MOVE 'Y' TO WS-MR-LARGO
024900     END-IF
025000     IF  B1-CR-ABOVE-UPPER-MRS (IN-BARRA) = 'Y'
025100         MOVE 'Y' TO WS-MR-CORTO
025200     END-IF
025300     IF  B1-CR-PRICE-ABV-HI3 (IN-BARRA) = 'Y'
025400             AND B1-CR-RSI-GT60-BOL (IN-BARRA) = 'Y'
025500         MOVE 'Y' TO WS-BO-LARGO
025600     END-IF
025700     IF  B1-CR-PRICE-BLW-LO3 (IN-BARRA) = 'Y'
025800             AND B1-CR-RSI-LT40-BOS (IN-BARRA) = 'Y'
025900         MOVE 'Y' TO WS-BO-CORTO
026000     END-IF
026100*
026200     MOVE ZEROS TO B1-CR-POTENTIAL-SIDE (IN-BARRA)
026300*
026400     IF  B1-CR-ATR-GT-MED-VOL (IN-BARRA) = 'Y'
026500         IF  WS-MR-CORTO = 'Y' OR WS-BO-CORTO = 'Y'
026600             MOVE -1 TO B1-CR-POTENTIAL-SIDE (IN-BARRA)
026700         ELSE
026800             IF  WS-MR-LARGO = 'Y' OR WS-BO-LARGO = 'Y'
026900                 MOVE 1 TO B1-CR-POTENTIAL-SIDE (IN-BARRA)
027000             END-IF
027100         END-IF
027200     END-IF
027300*
027400     COMPUTE WS-POTENCIAL-STOP-CALC =
027500             WS-CLOSE-LOCAL *
027600             (1 - (CT-PCT-STOP-COND * B1-CR-POTENTIAL-SIDE
027700                                                  (IN-BARRA)))
027800     MOVE WS-POTENCIAL-STOP-CALC      TO
027900             B1-CR-POTENTIAL-STOP (IN-BARRA)
028000*
028100     .
028200 2150-DERIVAR-LADO-EXIT.
028300     EXIT.
