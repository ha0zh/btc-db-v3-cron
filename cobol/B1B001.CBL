000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1B001                                              *
000400*                                                                *
000500*  FECHA CREACION: 14/04/1992                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: B1-OHLCV-FILE (BARRAS HORARIAS OHLCV       *
001500*                     DE BITCOIN, HORA LOCAL GMT+8, EN CSV).     *
001600* ------------------                                             *
001700* PROCESO GLOBAL: PROGRAMA PRINCIPAL (DRIVER) DE LA CORRIDA      *
001800*  BATCH DE LA ESTRATEGIA "ASIAN HOURS BTC STRATEGY". LEE LAS    *
001900*  BARRAS, LLAMA A LOS SUBPROGRAMAS QUE CALCULAN INDICADORES     *
002000*  (B1B010), SIMULAN LA BITACORA DE OPERACIONES (B1B020),        *
002100*  RESUMEN LAS METRICAS DE DESEMPENO (B1B030) Y EVALUAN LAS      *
002200*  CONDICIONES DE SENAL DE LA ULTIMA BARRA (B1B040); ESCRIBE     *
002300*  LOS CINCO ARCHIVOS DE SALIDA Y EL RESUMEN DE CORRIDA POR      *
002400*  SYSOUT. SI QUEDA UNA POSICION VIVA O UNA OPERACION RECIEN     *
002500*  CERRADA, LLAMA A B1B050 PARA ARMAR LOS AVISOS.                *
002600******************************************************************
002700*                                                                *
002800*         I D E N T I F I C A T I O N   D I V I S I O N          *
002900*                                                                *
003000*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
003100*                                                                *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.    B1B001.
003600 AUTHOR.        R.FIGUEROA-PENA.
003700 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.  14/04/1992.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - DIVISION DE INVERSIONES.
004100******************************************************************
004200*        L O G    D E   M O D I F I C A C I O N E S             *
004300******************************************************************
004400*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
004500*  ------  ----------   --------    ------------------------    *
004600*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL - LECTURA   *B1-0001 
004700*                                   DE BARRAS Y ESCRITURA DE     *B1-0001 
004800*                                   LOS CINCO ARCHIVOS DE SALIDA.*B1-0001 
004900*  RFP     1993-09-02   B1-0002     SE AGREGA EL CALCULO DE LA   *B1-0002 
005000*                                   MEDIANA DE ATR20 DE TODA LA  *B1-0002 
005100*                                   SERIE (GATILLO DE ENTRADAS). *B1-0002 
005200*  MGS     1994-11-21   B1-0006     SE ORDENA LA LLAMADA A LOS   *B1-0006 
005300*                                   SUBPROGRAMAS SEGUN EL ORDEN  *B1-0006 
005400*                                   U1-U2-U3-U4 DE LA NORMATIVA. *B1-0006 
005500*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS DE FECHA  *B1-0012 
005600*                                   PARA EL CAMBIO DE SIGLO.     *B1-0012 
005700*  JTS     2001-03-19   B1-0015     SE AGREGA LA LLAMADA A       *B1-0015 
005800*                                   B1B050 PARA LOS AVISOS DE    *B1-0015 
005900*                                   POSICION VIVA Y CIERRE.      *B1-0015 
006000*  JTS     2003-06-30   B1-0019     SE TOPAN LOS ARCHIVOS DE     *B1-0019 
006100*                                   BITACORA, CONDICIONES E      *B1-0019 
006200*                                   INDICADORES A SUS ULTIMOS    *B1-0019 
006300*                                   REGISTROS SEGUN NORMATIVA.   *B1-0019 
006400*  CAO     2006-01-10   B1-0024     CORRECCION: LA HORA UTC SE   *B1-0024 
006500*                                   CALCULA RESTANDO 8 Y SUMANDO *B1-0024 
006600*                                   24 CUANDO QUEDA NEGATIVA.    *B1-0024 
006700*  CAO     2009-04-02   B1-0030     5100 SOLO ESCRIBIA 4 DE LOS  *B1-0030
006800*                                   13 CAMPOS DEL R5 Y 5450 SOLO *B1-0030
006900*                                   8 DE LOS CAMPOS R1+R2; SE    *B1-0030
007000*                                   AMPLIAN AMBOS RENGLONES A LA *B1-0030
007100*                                   TOTALIDAD DE LOS CAMPOS YA   *B1-0030
007200*                                   CALCULADOS EN WORKING-       *B1-0030
007300*                                   STORAGE (TAMBIEN SE ENSANCHA *B1-0030
007400*                                   B1-INDICATORS-RECORD A 250). *B1-0030
007500*  CAO   2011-08-19   B1-0033     SE AGREGAN ITEMS DE NIVEL      *B1-0033
007600*                                   77 PARA LOS CONTADORES       *B1-0033
007700*                                   WS-I / WS-J.                 *B1-0033
007800******************************************************************
007900*                                                                *
008000*        E N V I R O N M E N T         D I V I S I O N           *
008100*                                                                *
008200*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
008300*                                                                *
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600*
008700 CONFIGURATION SECTION.
008800*
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT SECTION.
009300*
009400 FILE-CONTROL.
009500*
009600     SELECT B1-OHLCV-FILE        ASSIGN TO OHLCVIN
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-FS-OHLCV.
009900*
010000     SELECT B1-METRICS-FILE      ASSIGN TO METRCOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-FS-METRICS.
010300*
010400     SELECT B1-TRADELOG-FILE     ASSIGN TO TRADEOUT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-FS-TRADELOG.
010700*
010800     SELECT B1-CONDITIONS-FILE   ASSIGN TO CONDSOUT
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS WS-FS-CONDS.
011100*
011200     SELECT B1-INDICATORS-FILE   ASSIGN TO INDICOUT
011300         ORGANIZATION IS LINE SEQUENTIAL
011400         FILE STATUS IS WS-FS-INDIC.
011500*
011600     SELECT B1-EQUITY-FILE       ASSIGN TO EQUITOUT
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS WS-FS-EQUITY.
011900******************************************************************
012000*                                                                *
012100*                D A T A            D I V I S I O N              *
012200*                                                                *
012300*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
012400*                                                                *
012500******************************************************************
012600 DATA DIVISION.
012700*
012800 FILE SECTION.
012900*
013000 FD  B1-OHLCV-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORDING MODE IS F.
013300 01  B1-OHLCV-RECORD                 PIC X(80).
013400*
013500 FD  B1-METRICS-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORDING MODE IS F.
013800 01  B1-METRICS-RECORD               PIC X(132).
013900*
014000 FD  B1-TRADELOG-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORDING MODE IS F.
014300 01  B1-TRADELOG-RECORD              PIC X(132).
014400*
014500 FD  B1-CONDITIONS-FILE
014600     LABEL RECORDS ARE STANDARD
014700     RECORDING MODE IS F.
014800 01  B1-CONDITIONS-RECORD            PIC X(132).
014900*
015000 FD  B1-INDICATORS-FILE
015100     LABEL RECORDS ARE STANDARD
015200     RECORDING MODE IS F.
015300 01  B1-INDICATORS-RECORD            PIC X(250).
015400*
015500 FD  B1-EQUITY-FILE
015600     LABEL RECORDS ARE STANDARD
015700     RECORDING MODE IS F.
015800 01  B1-EQUITY-RECORD                PIC X(60).
015900******************************************************************
016000*                                                                *
016100*        W O R K I N G   S T O R A G E   S E C T I O N          *
016200*                                                                *
016300******************************************************************
016400 WORKING-STORAGE SECTION.
016500******************************************************************
016600*              AREA DE CONTADORES DE NIVEL 77                      *
016700******************************************************************
016800 77  WS-I                        PIC 9(05)  COMP VALUE ZEROS.
016900 77  WS-J                        PIC 9(05)  COMP VALUE ZEROS.
017000******************************************************************
017100*                  AREA DE VARIABLES AUXILIARES                  *
017200******************************************************************
017300 01  WS-VARIABLES-AUXILIARES.
017400*
017500     05  WS-PROGRAMA                 PIC X(07) VALUE 'B1B001'.
017600*
017700     05  WS-CURRENT-DATE             PIC X(21)   VALUE SPACES.
017800*
017900     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
018000         10  WS-FEC-AAAA             PIC 9(04).
018100         10  WS-FEC-MM               PIC 9(02).
018200         10  WS-FEC-DD               PIC 9(02).
018300         10  FILLER                  PIC X(13).
018400*
018500*     FECHA Y HORA DEL SISTEMA TAL COMO LAS DEVUELVE EL RELOJ -
018600*     FORMATO ACCEPT FROM DATE (AAMMDD) Y ACCEPT FROM TIME
018700*     (HHMMSSCC). EL SIGLO SE EXPANDE EN 1050-EXPANDIR-SIGLO.
018800     05  WS-FECHA-ACCEPT             PIC 9(06)  VALUE ZEROS.
018900     05  WS-FECHA-ACCEPT-X REDEFINES WS-FECHA-ACCEPT.
019000         10  WS-FA-YY                PIC 9(02).
019100         10  WS-FA-MM                PIC 9(02).
019200         10  WS-FA-DD                PIC 9(02).
019300*
019400     05  WS-HORA-ACCEPT              PIC 9(08)  VALUE ZEROS.
019500     05  WS-HORA-ACCEPT-X REDEFINES WS-HORA-ACCEPT.
019600         10  WS-HA-HH                PIC 9(02).
019700         10  WS-HA-MM                PIC 9(02).
019800         10  WS-HA-SS                PIC 9(02).
019900         10  WS-HA-CS                PIC 9(02).
020000*
020100     05  WS-SIGLO                    PIC 9(02)  COMP VALUE ZEROS.
020200*
020300     05  WS-TOPE-INICIAL             PIC 9(05)  COMP VALUE ZEROS.
020400*
020500     05  WS-CSV-LINEA                PIC X(80)  VALUE SPACES.
020600*
020700     05  WS-CSV-STAGING.
020800         10  WS-CSV-TIMESTAMP        PIC X(19).
020900         10  WS-CSV-OPEN             PIC 9(7).9(2).
021000         10  WS-CSV-HIGH             PIC 9(7).9(2).
021100         10  WS-CSV-LOW              PIC 9(7).9(2).
021200         10  WS-CSV-CLOSE            PIC 9(7).9(2).
021300         10  WS-CSV-VOLUME           PIC 9(9).9(4).
021400*
021500     01  WS-BARRA-CONVERTIDA.
021600         COPY B1WC001.
021700*
021800     05  WS-GMT8-HORA                PIC 9(02)  COMP VALUE ZEROS.
021900     05  WS-UTC-HORA-CALC            PIC S9(3)  COMP VALUE ZEROS.
022000*
022100     05  WS-LIVE-POSITION-TXT        PIC X(40)  VALUE SPACES.
022200     05  WS-EDIT-MONTO               PIC -(9)9.99.
022300     05  WS-EDIT-MONTO-2             PIC -(9)9.99.
022400     05  WS-EDIT-MONTO-3             PIC -(9)9.99.
022500     05  WS-EDIT-PORC                PIC -(5)9.
022600     05  WS-EDIT-ENTERO              PIC -(6)9.
022700******************************************************************
022800*                    AREA  DE  SWITCHES                          *
022900******************************************************************
023000 01  SW-SWITCHES.
023100*
023200     05  SW-FIN-OHLCV                PIC X(01)   VALUE 'N'.
023300         88  FIN-OHLCV                           VALUE 'S'.
023400         88  NO-FIN-OHLCV                         VALUE 'N'.
023500*
023600     05  SW-PRIMERA-LINEA            PIC X(01)   VALUE 'S'.
023700         88  ES-PRIMERA-LINEA                     VALUE 'S'.
023800         88  NO-ES-PRIMERA-LINEA                  VALUE 'N'.
023900******************************************************************
024000*                        AREA DE CONTANTES                       *
024100******************************************************************
024200 01  CT-CONTANTES.
024300*
024400     05  CT-PROGRAMA                 PIC X(08)   VALUE 'B1B001'.
024500     05  CT-SUBP-INDICADORES         PIC X(08)   VALUE 'B1B010'.
024600     05  CT-SUBP-BACKTEST            PIC X(08)   VALUE 'B1B020'.
024700     05  CT-SUBP-METRICAS            PIC X(08)   VALUE 'B1B030'.
024800     05  CT-SUBP-CONDICIONES         PIC X(08)   VALUE 'B1B040'.
024900     05  CT-SUBP-AVISOS              PIC X(08)   VALUE 'B1B050'.
025000     05  CT-CAPITAL-INICIAL          PIC S9(11)V9(2)
025100         VALUE 100000.00.
025200     05  CT-PCT-RIESGO               PIC 9V9     VALUE 5.0.
025300     05  CT-ULTIMOS-TRADE            PIC 9(03)   COMP VALUE 59.
025400     05  CT-ULTIMOS-COND             PIC 9(03)   COMP VALUE 12.
025500     05  CT-ULTIMOS-IND              PIC 9(03)   COMP VALUE 12.
025600     05  CT-ULTIMOS-EQUITY           PIC 9(03)   COMP VALUE 500.
025700******************************************************************
025800*                      AREA DE CONTADORES                        *
025900******************************************************************
026000 01  CN-CONTADORES.
026100     05  CN-REGISTROS-LEIDOS         PIC 9(05)   COMP VALUE ZEROS.
026200     05  CN-REGISTROS-ESCRITOS       PIC 9(05)   COMP VALUE ZEROS.
026300     05  CN-PRIMER-IND                PIC 9(05)  COMP VALUE ZEROS.
026400     05  CN-PRIMER-TRADE              PIC 9(05)  COMP VALUE ZEROS.
026500     05  CN-PRIMER-COND                PIC 9(05) COMP VALUE ZEROS.
026600******************************************************************
026700*                AREA DE MENSAJES                                *
026800******************************************************************
026900 01  ME-MENSAJES-ERROR.
027000     05  ME-ARCHIVO-VACIO            PIC X(40)
027100         VALUE 'B1E0001 - ARCHIVO DE BARRAS SIN DATOS'.
027200     05  ME-ERROR-APERTURA           PIC X(40)
027300         VALUE 'B1E0002 - ERROR EN APERTURA DE ARCHIVO'.
027400******************************************************************
027500*                        AREA DE INDICES                         *
027600******************************************************************
027700 01  IN-INDICES.
027800     05  IN-BARRA                    PIC S9(05) COMP VALUE ZEROS.
027900     05  IN-TRADE                    PIC S9(05) COMP VALUE ZEROS.
028000     05  IN-COND                     PIC S9(05) COMP VALUE ZEROS.
028100     05  IN-EQUITY                   PIC S9(05) COMP VALUE ZEROS.
028200******************************************************************
028300*                  AREA DE ESTADOS DE ARCHIVO                    *
028400******************************************************************
028500 01  WS-FILE-STATUS.
028600     05  WS-FS-OHLCV                 PIC X(02)  VALUE '00'.
028700     05  WS-FS-METRICS               PIC X(02)  VALUE '00'.
028800     05  WS-FS-TRADELOG              PIC X(02)  VALUE '00'.
028900     05  WS-FS-CONDS                 PIC X(02)  VALUE '00'.
029000     05  WS-FS-INDIC                 PIC X(02)  VALUE '00'.
029100     05  WS-FS-EQUITY                PIC X(02)  VALUE '00'.
029200******************************************************************
029300*                    COPYS UTILIZADAS                            *
029400******************************************************************
029500*  AREA DE TRABAJO COMPARTIDA CON LOS SUBPROGRAMAS B1B0NN
029600 01  WS-B1WC901.
029700     COPY B1WC901.
029800*  AREA COMUN DE RETORNO DE LOS SUBPROGRAMAS
029900 01  WS-B1RC901.
030000     COPY B1RC901.
030100******************************************************************
030200*                                                                *
030300*           P R O C E D U R E      D I V I S I O N               *
030400*                                                                *
030500******************************************************************
030600 PROCEDURE DIVISION.
030700*
030800 MAINLINE.
030900*
031000     PERFORM 1000-INICIO
031100        THRU 1000-INICIO-EXIT
031200*
031300     PERFORM 2000-PROCESO
031400        THRU 2000-PROCESO-EXIT
031500*
031600     PERFORM 6000-FIN
031700        THRU 6000-FIN-EXIT
031800*
031900     STOP RUN
032000     .
032100******************************************************************
032200*                         1000-INICIO                            *
032300*  ABRE ARCHIVOS, LEE LA CABECERA Y CARGA LA TABLA DE BARRAS      *
032400******************************************************************
032500 1000-INICIO.
032600*
032700     INITIALIZE WS-B1WC901
032800                CN-CONTADORES
032900*
033000     ACCEPT WS-FECHA-ACCEPT           FROM DATE
033100     ACCEPT WS-HORA-ACCEPT            FROM TIME
033200     PERFORM 1050-EXPANDIR-SIGLO
033300        THRU 1050-EXPANDIR-SIGLO-EXIT
033400*
033500     STRING WS-FEC-AAAA DELIMITED BY SIZE '-'  DELIMITED BY SIZE
033600            WS-FEC-MM   DELIMITED BY SIZE '-'  DELIMITED BY SIZE
033700            WS-FEC-DD   DELIMITED BY SIZE ' '  DELIMITED BY SIZE
033800            WS-HA-HH    DELIMITED BY SIZE ':'  DELIMITED BY SIZE
033900            WS-HA-MM    DELIMITED BY SIZE ':'  DELIMITED BY SIZE
034000            WS-HA-SS    DELIMITED BY SIZE
034100       INTO B1-RUN-TIMESTAMP
034200     END-STRING
034300*
034400     MOVE CT-CAPITAL-INICIAL         TO B1-EQUITY
034500     COMPUTE B1-RISK-AMOUNT = CT-CAPITAL-INICIAL *
034600                               CT-PCT-RIESGO / 100
034700     SET B1-88-TRADE-NONE            TO TRUE
034800*
034900     OPEN INPUT B1-OHLCV-FILE
035000     IF  WS-FS-OHLCV NOT = '00'
035100         DISPLAY ME-ERROR-APERTURA
035200         MOVE 16                     TO RETURN-CODE
035300         STOP RUN
035400     END-IF
035500*
035600*     LA PRIMERA LINEA DEL ARCHIVO ES LA CABECERA DE COLUMNAS
035700     READ B1-OHLCV-FILE
035800         AT END SET FIN-OHLCV        TO TRUE
035900     END-READ
036000*
036100     PERFORM 1100-LEER-BARRAS
036200        THRU 1100-LEER-BARRAS-EXIT
036300             UNTIL FIN-OHLCV
036400*
036500     IF  B1-BAR-COUNT = ZEROS
036600         DISPLAY ME-ARCHIVO-VACIO
036700         MOVE 16                     TO RETURN-CODE
036800         STOP RUN
036900     END-IF
037000*
037100     MOVE B1-BE-TIMESTAMP (B1-BAR-COUNT) TO B1-DATA-TIMESTAMP
037200*
037300     OPEN OUTPUT B1-METRICS-FILE
037400                 B1-TRADELOG-FILE
037500                 B1-CONDITIONS-FILE
037600                 B1-INDICATORS-FILE
037700                 B1-EQUITY-FILE
037800*
037900     .
038000 1000-INICIO-EXIT.
038100     EXIT.
038200******************************************************************
038300*                  1050-EXPANDIR-SIGLO                          *
038400*  VENTANA DE SIGLO PARA EL AAMMDD DEL RELOJ: AAA MENOR A 80 SE    *
038500*  TOMA COMO 20XX, DE 80 EN ADELANTE COMO 19XX (VER LOG B1-0012).  *
038600******************************************************************
038700 1050-EXPANDIR-SIGLO.
038800*
038900     IF  WS-FA-YY < 80
039000         MOVE 20                     TO WS-SIGLO
039100     ELSE
039200         MOVE 19                     TO WS-SIGLO
039300     END-IF
039400     COMPUTE WS-FEC-AAAA = (WS-SIGLO * 100) + WS-FA-YY
039500     MOVE WS-FA-MM                   TO WS-FEC-MM
039600     MOVE WS-FA-DD                   TO WS-FEC-DD
039700*
039800     .
039900 1050-EXPANDIR-SIGLO-EXIT.
040000     EXIT.
040100******************************************************************
040200*                      1100-LEER-BARRAS                          *
040300*  LEE UNA LINEA CSV Y LA CARGA EN LA TABLA B1-BAR-TABLE          *
040400******************************************************************
040500 1100-LEER-BARRAS.
040600*
040700     MOVE B1-OHLCV-RECORD            TO WS-CSV-LINEA
040800*
040900     UNSTRING WS-CSV-LINEA DELIMITED BY ','
041000         INTO WS-CSV-TIMESTAMP
041100              WS-CSV-OPEN
041200              WS-CSV-HIGH
041300              WS-CSV-LOW
041400              WS-CSV-CLOSE
041500              WS-CSV-VOLUME
041600     END-UNSTRING
041700*
041800*    EL AREA DE TRABAJO B1-INPUT-BAR (B1WC001) RECIBE LOS VALORES
041900*    YA CONVERTIDOS A FORMATO NUMERICO CON DECIMAL IMPLICITO,
042000*    ANTES DE CARGARSE A LA TABLA DE BARRAS.
042100     MOVE WS-CSV-TIMESTAMP           TO B1-IB-TIMESTAMP
042200     MOVE WS-CSV-OPEN                TO B1-IB-OPEN
042300     MOVE WS-CSV-HIGH                TO B1-IB-HIGH
042400     MOVE WS-CSV-LOW                 TO B1-IB-LOW
042500     MOVE WS-CSV-CLOSE               TO B1-IB-CLOSE
042600     MOVE WS-CSV-VOLUME              TO B1-IB-VOLUME
042700*
042800     ADD 1                           TO B1-BAR-COUNT
042900     MOVE B1-IB-TIMESTAMP            TO B1-BE-TIMESTAMP (B1-BAR-COUNT)
043000     MOVE B1-IB-OPEN                  TO B1-BE-OPEN     (B1-BAR-COUNT)
043100     MOVE B1-IB-HIGH                  TO B1-BE-HIGH     (B1-BAR-COUNT)
043200     MOVE B1-IB-LOW                   TO B1-BE-LOW      (B1-BAR-COUNT)
043300     MOVE B1-IB-CLOSE                 TO B1-BE-CLOSE    (B1-BAR-COUNT)
043400     MOVE B1-IB-VOLUME                TO B1-BE-VOLUME   (B1-BAR-COUNT)
043500*
043600*     HORA UTC = (HORA GMT+8 - 8) MODULO 24
043700     MOVE B1-BE-TS-HORA (B1-BAR-COUNT) TO WS-GMT8-HORA
043800     COMPUTE WS-UTC-HORA-CALC = WS-GMT8-HORA - 8
043900     IF  WS-UTC-HORA-CALC < 0
044000         ADD 24                      TO WS-UTC-HORA-CALC
044100     END-IF
044200     MOVE WS-UTC-HORA-CALC           TO B1-BE-UTC-HOUR (B1-BAR-COUNT)
044300*
044400     ADD 1                           TO CN-REGISTROS-LEIDOS
044500*
044600     READ B1-OHLCV-FILE
044700         AT END SET FIN-OHLCV        TO TRUE
044800     END-READ
044900*
045000     .
045100 1100-LEER-BARRAS-EXIT.
045200     EXIT.
045300******************************************************************
045400*                        2000-PROCESO                            *
045500*  LLAMA A LOS SUBPROGRAMAS EN EL ORDEN U1-U2-U3-U4 Y ESCRIBE     *
045600*  LOS ARCHIVOS DE SALIDA.                                       *
045700******************************************************************
045800 2000-PROCESO.
045900*
046000     CALL CT-SUBP-INDICADORES USING WS-B1WC901 WS-B1RC901
046100     IF  NOT B1-88-RET-OK
046200         PERFORM 9999-ABEND-SUBPROG THRU 9999-ABEND-SUBPROG-EXIT
046300     END-IF
046400*
046500     PERFORM 2100-CALC-ATR-MEDIANA
046600        THRU 2100-CALC-ATR-MEDIANA-EXIT
046700*
046800     CALL CT-SUBP-BACKTEST USING WS-B1WC901 WS-B1RC901
046900     IF  NOT B1-88-RET-OK
047000         PERFORM 9999-ABEND-SUBPROG THRU 9999-ABEND-SUBPROG-EXIT
047100     END-IF
047200*
047300     CALL CT-SUBP-METRICAS USING WS-B1WC901 WS-B1RC901
047400     IF  NOT B1-88-RET-OK
047500         PERFORM 9999-ABEND-SUBPROG THRU 9999-ABEND-SUBPROG-EXIT
047600     END-IF
047700*
047800     CALL CT-SUBP-CONDICIONES USING WS-B1WC901 WS-B1RC901
047900     IF  NOT B1-88-RET-OK
048000         PERFORM 9999-ABEND-SUBPROG THRU 9999-ABEND-SUBPROG-EXIT
048100     END-IF
048200*
048300     PERFORM 5100-ESCRIBIR-METRICAS
048400        THRU 5100-ESCRIBIR-METRICAS-EXIT
048500*
048600     PERFORM 5200-ESCRIBIR-BITACORA
048700        THRU 5200-ESCRIBIR-BITACORA-EXIT
048800*
048900     PERFORM 5300-ESCRIBIR-CONDICIONES
049000        THRU 5300-ESCRIBIR-CONDICIONES-EXIT
049100*
049200     PERFORM 5400-ESCRIBIR-INDICADORES
049300        THRU 5400-ESCRIBIR-INDICADORES-EXIT
049400*
049500     PERFORM 5500-ESCRIBIR-CURVA-CAPITAL
049600        THRU 5500-ESCRIBIR-CURVA-CAPITAL-EXIT
049700*
049800     .
049900 2000-PROCESO-EXIT.
050000     EXIT.
050100******************************************************************
050200*                   2100-CALC-ATR-MEDIANA                        *
050300*  MEDIANA DE TODOS LOS VALORES DE ATR20 DEFINIDOS EN LA SERIE    *
050400*  (NO LA MEDIANA EXPANSIVA POR BARRA) - GATILLA LAS ENTRADAS     *
050500*  DE LA BITACORA EN B1B020.                                     *
050600******************************************************************
050700 2100-CALC-ATR-MEDIANA.
050800*
050900     MOVE ZEROS                      TO B1-ATR-VALID-COUNT
051000*
051100     PERFORM 2120-ACUMULAR-ATR-VALIDO
051200        THRU 2120-ACUMULAR-ATR-VALIDO-EXIT
051300             VARYING IN-BARRA FROM 1 BY 1
051400               UNTIL IN-BARRA > B1-BAR-COUNT
051500*
051600     IF  B1-ATR-VALID-COUNT = ZEROS
051700         MOVE ZEROS                  TO B1-ATR-MEDIAN-WHOLE
051800     ELSE
051900         PERFORM 2150-ORDENAR-ATR
052000            THRU 2150-ORDENAR-ATR-EXIT
052100         PERFORM 2180-TOMAR-MEDIANA
052200            THRU 2180-TOMAR-MEDIANA-EXIT
052300     END-IF
052400*
052500     .
052600 2100-CALC-ATR-MEDIANA-EXIT.
052700     EXIT.
052800******************************************************************
052900*              2120-ACUMULAR-ATR-VALIDO                         *
053000******************************************************************
053100 2120-ACUMULAR-ATR-VALIDO.
053200*
053300     IF  B1-88-ATR20-OK (IN-BARRA)
053400         ADD 1                        TO B1-ATR-VALID-COUNT
053500         MOVE B1-BE-ATR20 (IN-BARRA)
053600                 TO B1-SORT-ENTRY (B1-ATR-VALID-COUNT)
053700     END-IF
053800*
053900     .
054000 2120-ACUMULAR-ATR-VALIDO-EXIT.
054100     EXIT.
054200******************************************************************
054300*                    2150-ORDENAR-ATR                            *
054400*  ORDENAMIENTO POR INSERCION DE B1-SORT-WORK (1..CONTADOR)       *
054500******************************************************************
054600 2150-ORDENAR-ATR.
054700*
054800     PERFORM 2155-PASADA-ORDENAR
054900        THRU 2155-PASADA-ORDENAR-EXIT
055000             VARYING IN-BARRA FROM 2 BY 1
055100               UNTIL IN-BARRA > B1-ATR-VALID-COUNT
055200*
055300     .
055400 2150-ORDENAR-ATR-EXIT.
055500     EXIT.
055600******************************************************************
055700*               2155-PASADA-ORDENAR                             *
055800******************************************************************
055900 2155-PASADA-ORDENAR.
056000*
056100     MOVE B1-SORT-ENTRY (IN-BARRA)    TO WS-I
056200     MOVE IN-BARRA                    TO IN-COND
056300     PERFORM 2160-DESPLAZAR-MENOR
056400        THRU 2160-DESPLAZAR-MENOR-EXIT
056500*
056600     .
056700 2155-PASADA-ORDENAR-EXIT.
056800     EXIT.
056900******************************************************************
057000*                  2160-DESPLAZAR-MENOR                          *
057100******************************************************************
057200 2160-DESPLAZAR-MENOR.
057300*
057400     IF  IN-COND > 1
057500         IF  B1-SORT-ENTRY (IN-COND - 1) > WS-I
057600             MOVE B1-SORT-ENTRY (IN-COND - 1)
057700                                      TO B1-SORT-ENTRY (IN-COND)
057800             SUBTRACT 1               FROM IN-COND
057900             GO TO 2160-DESPLAZAR-MENOR
058000         END-IF
058100     END-IF
058200     MOVE WS-I                       TO B1-SORT-ENTRY (IN-COND)
058300*
058400     .
058500 2160-DESPLAZAR-MENOR-EXIT.
058600     EXIT.
058700******************************************************************
058800*                   2180-TOMAR-MEDIANA                          *
058900******************************************************************
059000 2180-TOMAR-MEDIANA.
059100*
059200     DIVIDE B1-ATR-VALID-COUNT BY 2  GIVING IN-TRADE
059300     MOVE B1-ATR-VALID-COUNT          TO WS-J
059400     DIVIDE WS-J BY 2 GIVING WS-J REMAINDER WS-I
059500*
059600     IF  WS-I = ZEROS
059700*         CANTIDAD PAR - PROMEDIO DE LOS DOS VALORES CENTRALES
059800         COMPUTE B1-ATR-MEDIAN-WHOLE =
059900             (B1-SORT-ENTRY (IN-TRADE) +
060000              B1-SORT-ENTRY (IN-TRADE + 1)) / 2
060100     ELSE
060200*         CANTIDAD IMPAR - VALOR CENTRAL
060300         ADD 1                        TO IN-TRADE
060400         MOVE B1-SORT-ENTRY (IN-TRADE) TO B1-ATR-MEDIAN-WHOLE
060500     END-IF
060600*
060700     .
060800 2180-TOMAR-MEDIANA-EXIT.
060900     EXIT.
061000******************************************************************
061100*                 5100-ESCRIBIR-METRICAS                        *
061200*  R5 + R4 (POSICION VIVA) + ULTIMOS 500 PUNTOS DE CAPITAL       *
061300******************************************************************
061400 5100-ESCRIBIR-METRICAS.
061500*
061600     MOVE SPACES                     TO B1-METRICS-RECORD
061700     STRING 'RUN-TIMESTAMP=' B1-RUN-TIMESTAMP
061800            ' DATA-TIMESTAMP=' B1-DATA-TIMESTAMP
061900       DELIMITED BY SIZE
062000       INTO B1-METRICS-RECORD
062100     END-STRING
062200     WRITE B1-METRICS-RECORD
062300*
062400*    RENGLON 1 DE 2 DEL R5: IDENTIFICACION, RIESGO Y RESULTADO     B1-0030
062500*    GLOBAL DE LA CORRIDA.                                        B1-0030
062600     MOVE SPACES                     TO B1-METRICS-RECORD
062700     MOVE B1-MR-CUM-RETURN-PCT       TO WS-EDIT-ENTERO
062800     STRING 'VARIANT=' B1-MR-VARIANT
062900            ' RISKPCT=' B1-MR-CAPITAL-RISK-PCT
063000            ' TRADES=' B1-MR-TRADES
063100            ' WINRATE=' B1-MR-WIN-RATE-PCT
063200            ' WINLOSSRATIO=' B1-MR-WIN-LOSS-RATIO
063300            ' CUMRET=' WS-EDIT-ENTERO
063400            ' MAXDD=' B1-MR-MAX-DD-PCT
063500            ' MAXCONSECWIN=' B1-MR-MAX-CONSEC-WIN
063600            ' MAXCONSECLOSS=' B1-MR-MAX-CONSEC-LOSS
063700       DELIMITED BY SIZE
063800       INTO B1-METRICS-RECORD
063900     END-STRING
064000     WRITE B1-METRICS-RECORD
064100*
064200*    RENGLON 2 DE 2 DEL R5: LAS VENTANAS MOVILES DE 7/30/90 DIAS.  B1-0030
064300     MOVE SPACES                     TO B1-METRICS-RECORD
064400     MOVE B1-MR-PNL-7D                TO WS-EDIT-MONTO
064500     MOVE B1-MR-PNL-30D               TO WS-EDIT-MONTO-2
064600     MOVE B1-MR-PNL-3M                TO WS-EDIT-MONTO-3
064700     STRING 'TRADES7D=' B1-MR-TRADES-7D
064800            ' WINRATE7D=' B1-MR-WINRATE-7D
064900            ' PNL7D=' WS-EDIT-MONTO
065000            ' TRADES30D=' B1-MR-TRADES-30D
065100            ' WINRATE30D=' B1-MR-WINRATE-30D
065200            ' PNL30D=' WS-EDIT-MONTO-2
065300            ' TRADES3M=' B1-MR-TRADES-3M
065400            ' WINRATE3M=' B1-MR-WINRATE-3M
065500            ' PNL3M=' WS-EDIT-MONTO-3
065600       DELIMITED BY SIZE
065700       INTO B1-METRICS-RECORD
065800     END-STRING
065900     WRITE B1-METRICS-RECORD
066000*
066100     MOVE SPACES                     TO B1-METRICS-RECORD
066200     IF  B1-88-LP-OPEN
066300         STRING 'LIVE-POSITION=' B1-LP-POSITION
066400                ' ENTRY=' B1-LP-ENTRY-PRICE
066500                ' STOP='  B1-LP-STOP-PRICE
066600                ' TARGET=' B1-LP-TP-PRICE
066700           DELIMITED BY SIZE
066800           INTO B1-METRICS-RECORD
066900         END-STRING
067000     ELSE
067100         MOVE 'LIVE-POSITION=NONE'    TO B1-METRICS-RECORD
067200     END-IF
067300     WRITE B1-METRICS-RECORD
067400*
067500     IF  B1-TRADE-COUNT > CT-ULTIMOS-EQUITY
067600         COMPUTE IN-EQUITY = B1-TRADE-COUNT - CT-ULTIMOS-EQUITY + 1
067700     ELSE
067800         MOVE 1                      TO IN-EQUITY
067900     END-IF
068000*
068100     PERFORM 5150-ESCRIBIR-PUNTO-EQUITY
068200        THRU 5150-ESCRIBIR-PUNTO-EQUITY-EXIT
068300             VARYING IN-EQUITY FROM IN-EQUITY BY 1
068400               UNTIL IN-EQUITY > B1-TRADE-COUNT
068500*
068600     .
068700 5100-ESCRIBIR-METRICAS-EXIT.
068800     EXIT.
068900******************************************************************
069000*             5150-ESCRIBIR-PUNTO-EQUITY                        *
069100******************************************************************
069200 5150-ESCRIBIR-PUNTO-EQUITY.
069300*
069400     MOVE SPACES                     TO B1-METRICS-RECORD
069500     STRING 'EQUITY-POINT ' B1-EP-EXIT-TIME (IN-EQUITY)
069600            ' ' B1-EP-EQUITY (IN-EQUITY)
069700       DELIMITED BY SIZE
069800       INTO B1-METRICS-RECORD
069900     END-STRING
070000     WRITE B1-METRICS-RECORD
070100*
070200     .
070300 5150-ESCRIBIR-PUNTO-EQUITY-EXIT.
070400     EXIT.
070500******************************************************************
070600*                5200-ESCRIBIR-BITACORA                         *
070700*  ENCABEZADO + ULTIMAS 59 OPERACIONES CERRADAS (R3), CSV        *
070800******************************************************************
070900 5200-ESCRIBIR-BITACORA.
071000*
071100     MOVE 'VARIANT,SIDE,ENTRY_TIME,ENTRY_PRICE,STOP,TARGET,'
071200          TO B1-TRADELOG-RECORD
071300     WRITE B1-TRADELOG-RECORD
071400*
071500     IF  B1-TRADE-COUNT > CT-ULTIMOS-TRADE
071600         COMPUTE IN-TRADE = B1-TRADE-COUNT - CT-ULTIMOS-TRADE + 1
071700     ELSE
071800         MOVE 1                      TO IN-TRADE
071900     END-IF
072000*
072100     PERFORM 5250-ESCRIBIR-RENGLON-TRADE
072200        THRU 5250-ESCRIBIR-RENGLON-TRADE-EXIT
072300             VARYING IN-TRADE FROM IN-TRADE BY 1
072400               UNTIL IN-TRADE > B1-TRADE-COUNT
072500*
072600     .
072700 5200-ESCRIBIR-BITACORA-EXIT.
072800     EXIT.
072900******************************************************************
073000*            5250-ESCRIBIR-RENGLON-TRADE                        *
073100******************************************************************
073200 5250-ESCRIBIR-RENGLON-TRADE.
073300*
073400     MOVE SPACES                     TO B1-TRADELOG-RECORD
073500     STRING B1-TL-VARIANT (IN-TRADE) ','
073600            B1-TL-SIDE (IN-TRADE) ','
073700            B1-TL-ENTRY-TIME (IN-TRADE) ','
073800            B1-TL-ENTRY-PRICE (IN-TRADE) ','
073900            B1-TL-STOP (IN-TRADE) ','
074000            B1-TL-TARGET (IN-TRADE) ','
074100            B1-TL-SIZE (IN-TRADE) ','
074200            B1-TL-EXIT-TIME (IN-TRADE) ','
074300            B1-TL-EXIT-PRICE (IN-TRADE) ','
074400            B1-TL-PNL (IN-TRADE)
074500       DELIMITED BY SIZE
074600       INTO B1-TRADELOG-RECORD
074700     END-STRING
074800     WRITE B1-TRADELOG-RECORD
074900*
075000     .
075100 5250-ESCRIBIR-RENGLON-TRADE-EXIT.
075200     EXIT.
075300******************************************************************
075400*               5300-ESCRIBIR-CONDICIONES                       *
075500*  ENCABEZADO + ULTIMAS 12 CONDICIONES DE SENAL (R6), CSV        *
075600******************************************************************
075700 5300-ESCRIBIR-CONDICIONES.
075800*
075900     MOVE 'TIMESTAMP,CLOSE,POTENTIAL_SIDE,POTENTIAL_STOP,FLAGS'
076000          TO B1-CONDITIONS-RECORD
076100     WRITE B1-CONDITIONS-RECORD
076200*
076300     IF  B1-COND-COUNT > CT-ULTIMOS-COND
076400         COMPUTE IN-COND = B1-COND-COUNT - CT-ULTIMOS-COND + 1
076500     ELSE
076600         MOVE 1                      TO IN-COND
076700     END-IF
076800*
076900     PERFORM 5350-ESCRIBIR-RENGLON-COND
077000        THRU 5350-ESCRIBIR-RENGLON-COND-EXIT
077100             VARYING IN-COND FROM IN-COND BY 1
077200               UNTIL IN-COND > B1-COND-COUNT
077300*
077400     .
077500 5300-ESCRIBIR-CONDICIONES-EXIT.
077600     EXIT.
077700******************************************************************
077800*            5350-ESCRIBIR-RENGLON-COND                         *
077900******************************************************************
078000 5350-ESCRIBIR-RENGLON-COND.
078100*
078200     MOVE SPACES                     TO B1-CONDITIONS-RECORD
078300     STRING B1-CR-TIMESTAMP (IN-COND) ','
078400            B1-CR-CLOSE (IN-COND) ','
078500            B1-CR-POTENTIAL-SIDE (IN-COND) ','
078600            B1-CR-POTENTIAL-STOP (IN-COND) ','
078700            B1-CR-BELOW-LOWER-MRL (IN-COND)
078800            B1-CR-ABOVE-UPPER-MRS (IN-COND)
078900            B1-CR-PRICE-ABV-HI3 (IN-COND)
079000            B1-CR-PRICE-BLW-LO3 (IN-COND)
079100            B1-CR-RSI-GT60-BOL (IN-COND)
079200            B1-CR-RSI-LT40-BOS (IN-COND)
079300            B1-CR-ATR-GT-MED-VOL (IN-COND)
079400       DELIMITED BY SIZE
079500       INTO B1-CONDITIONS-RECORD
079600     END-STRING
079700     WRITE B1-CONDITIONS-RECORD
079800*
079900     .
080000 5350-ESCRIBIR-RENGLON-COND-EXIT.
080100     EXIT.
080200******************************************************************
080300*               5400-ESCRIBIR-INDICADORES                       *
080400*  ENCABEZADO + ULTIMAS 12 BARRAS CON SUS CAMPOS R1+R2, CSV       *
080500******************************************************************
080600 5400-ESCRIBIR-INDICADORES.
080700*
080800*    CABECERA: TODO R1+R2 (TIMESTAMP,OPEN...BRKOUTVALID).         B1-0030 
080900     MOVE SPACES                     TO B1-INDICATORS-RECORD
081000     STRING 'TIMESTAMP,OPEN,HIGH,LOW,CLOSE,VOLUME,SMA20,STD20,'   B1-0030 
081100            'UPPER,LOWER,ATR20,ATR20MEDALL,ATR20MED180,RSI14,'    B1-0030 
081200            'SMA200,HIGH3H,LOW3H,SMA20VALID,ATR20VALID,'          B1-0030 
081300            'ATRMAVALID,ATR180VALID,RSI14VALID,SMA200VALID,'      B1-0030 
081400            'BRKOUTVALID'                                         B1-0030 
081500       DELIMITED BY SIZE
081600       INTO B1-INDICATORS-RECORD
081700     END-STRING
081800*
081900     IF  B1-BAR-COUNT > CT-ULTIMOS-IND
082000         COMPUTE IN-BARRA = B1-BAR-COUNT - CT-ULTIMOS-IND + 1
082100     ELSE
082200         MOVE 1                      TO IN-BARRA
082300     END-IF
082400*
082500     PERFORM 5450-ESCRIBIR-RENGLON-IND
082600        THRU 5450-ESCRIBIR-RENGLON-IND-EXIT
082700             VARYING IN-BARRA FROM IN-BARRA BY 1
082800               UNTIL IN-BARRA > B1-BAR-COUNT
082900*
083000     .
083100 5400-ESCRIBIR-INDICADORES-EXIT.
083200     EXIT.
083300******************************************************************
083400*             5450-ESCRIBIR-RENGLON-IND                         *
083500******************************************************************
083600 5450-ESCRIBIR-RENGLON-IND.
083700*
083800*    RENGLON AMPLIADO A TODO R1+R2, INCLUYENDO OPEN/HIGH/         B1-0030 
083900*    LOW/VOLUME, LAS DOS MEDIANAS DE ATR, SMA200, EL              B1-0030 
084000*    ROMPIMIENTO DE 3H Y LOS SIETE INDICADORES *-VALID.           B1-0030 
084100     MOVE SPACES                     TO B1-INDICATORS-RECORD
084200     STRING B1-BE-TIMESTAMP (IN-BARRA)      ','
084300      B1-BE-OPEN (IN-BARRA)           ','
084400      B1-BE-HIGH (IN-BARRA)           ','
084500      B1-BE-LOW (IN-BARRA)            ','
084600      B1-BE-CLOSE (IN-BARRA)          ','
084700      B1-BE-VOLUME (IN-BARRA)         ','
084800      B1-BE-SMA20 (IN-BARRA)          ','
084900      B1-BE-STD20 (IN-BARRA)          ','
085000      B1-BE-UPPER-BAND (IN-BARRA)     ','
085100      B1-BE-LOWER-BAND (IN-BARRA)     ','
085200      B1-BE-ATR20 (IN-BARRA)          ','
085300      B1-BE-ATR20-MED-ALL (IN-BARRA)  ','
085400      B1-BE-ATR20-MED-180 (IN-BARRA)  ','
085500      B1-BE-RSI14 (IN-BARRA)          ','
085600      B1-BE-SMA200 (IN-BARRA)         ','
085700      B1-BE-HIGH-3H (IN-BARRA)        ','
085800      B1-BE-LOW-3H (IN-BARRA)         ','
085900      B1-BE-SMA20-VALID (IN-BARRA)    ','
086000      B1-BE-ATR20-VALID (IN-BARRA)    ','
086100      B1-BE-ATRMA-VALID (IN-BARRA)    ','
086200      B1-BE-ATR180-VALID (IN-BARRA)   ','
086300      B1-BE-RSI14-VALID (IN-BARRA)    ','
086400      B1-BE-SMA200-VALID (IN-BARRA)   ','
086500      B1-BE-BRKOUT-VALID (IN-BARRA)
086600 DELIMITED BY SIZE
086700 INTO B1-INDICATORS-RECORD
086800     END-STRING
086900     WRITE B1-INDICATORS-RECORD
087000*
087100     .
087200 5450-ESCRIBIR-RENGLON-IND-EXIT.
087300     EXIT.
087400******************************************************************
087500*              5500-ESCRIBIR-CURVA-CAPITAL                      *
087600*  ENCABEZADO + TODOS LOS PUNTOS DE CURVA DE CAPITAL (R7), CSV   *
087700******************************************************************
087800 5500-ESCRIBIR-CURVA-CAPITAL.
087900*
088000     MOVE 'EXIT_TIME,EQUITY'          TO B1-EQUITY-RECORD
088100     WRITE B1-EQUITY-RECORD
088200*
088300     PERFORM 5550-ESCRIBIR-RENGLON-EQUITY
088400        THRU 5550-ESCRIBIR-RENGLON-EQUITY-EXIT
088500             VARYING IN-EQUITY FROM 1 BY 1
088600               UNTIL IN-EQUITY > B1-TRADE-COUNT
088700*
088800     .
088900 5500-ESCRIBIR-CURVA-CAPITAL-EXIT.
089000     EXIT.
089100******************************************************************
089200*           5550-ESCRIBIR-RENGLON-EQUITY                        *
089300******************************************************************
089400 5550-ESCRIBIR-RENGLON-EQUITY.
089500*
089600     MOVE SPACES                     TO B1-EQUITY-RECORD
089700     STRING B1-EP-EXIT-TIME (IN-EQUITY) ','
089800            B1-EP-EQUITY (IN-EQUITY)
089900       DELIMITED BY SIZE
090000       INTO B1-EQUITY-RECORD
090100     END-STRING
090200     WRITE B1-EQUITY-RECORD
090300*
090400     .
090500 5550-ESCRIBIR-RENGLON-EQUITY-EXIT.
090600     EXIT.
090700******************************************************************
090800*                         6000-FIN                              *
090900*  ARMA LOS AVISOS (SI PROCEDE), IMPRIME EL RESUMEN DE CORRIDA    *
091000*  Y CIERRA LOS ARCHIVOS.                                        *
091100******************************************************************
091200 6000-FIN.
091300*
091400     IF  B1-88-LP-OPEN OR B1-88-TRADE-WIN (B1-TRADE-COUNT)
091500                          OR B1-88-TRADE-LOSS (B1-TRADE-COUNT)
091600                          OR B1-88-TRADE-FLAT (B1-TRADE-COUNT)
091700         CALL CT-SUBP-AVISOS USING WS-B1WC901 WS-B1RC901
091800     END-IF
091900*
092000     DISPLAY '=================================================='
092100     DISPLAY 'BACKTEST SUMMARY'
092200     DISPLAY '=================================================='
092300     MOVE B1-MR-TRADES               TO WS-EDIT-ENTERO
092400     DISPLAY 'Total Trades: '        WS-EDIT-ENTERO
092500     MOVE B1-MR-WIN-RATE-PCT         TO WS-EDIT-PORC
092600     DISPLAY 'Win Rate: '            WS-EDIT-PORC '%'
092700     MOVE B1-MR-CUM-RETURN-PCT       TO WS-EDIT-ENTERO
092800     DISPLAY 'Cumulative Return: '   WS-EDIT-ENTERO '%'
092900     MOVE B1-MR-MAX-DD-PCT           TO WS-EDIT-PORC
093000     DISPLAY 'Max Drawdown: '        WS-EDIT-PORC '%'
093100     MOVE B1-MR-PNL-7D               TO WS-EDIT-MONTO
093200     DISPLAY '7-Day PnL: $'          WS-EDIT-MONTO
093300     MOVE B1-MR-PNL-30D              TO WS-EDIT-MONTO
093400     DISPLAY '30-Day PnL: $'         WS-EDIT-MONTO
093500     IF  B1-88-LP-OPEN
093600         MOVE B1-LP-ENTRY-PRICE      TO WS-EDIT-ENTERO
093700         DISPLAY 'LIVE POSITION: '   B1-LP-POSITION
093800                 ' @ $'              WS-EDIT-ENTERO
093900         MOVE B1-LP-STOP-PRICE       TO WS-EDIT-ENTERO
094000         DISPLAY '  Stop: $'         WS-EDIT-ENTERO
094100         MOVE B1-LP-TP-PRICE         TO WS-EDIT-ENTERO
094200         DISPLAY '  Target: $'       WS-EDIT-ENTERO
094300     ELSE
094400         DISPLAY 'No live position'
094500     END-IF
094600     DISPLAY '=================================================='
094700*
094800     CLOSE B1-OHLCV-FILE
094900           B1-METRICS-FILE
095000           B1-TRADELOG-FILE
095100           B1-CONDITIONS-FILE
095200           B1-INDICATORS-FILE
095300           B1-EQUITY-FILE
095400*
095500     .
095600 6000-FIN-EXIT.
095700     EXIT.
095800******************************************************************
095900*                   9999-ABEND-SUBPROG                          *
096000*  UN SUBPROGRAMA DEVOLVIO CODIGO DE ERROR EN WS-B1RC901          *
096100******************************************************************
096200 9999-ABEND-SUBPROG.
096300*
096400     DISPLAY 'B1B001 - ERROR EN SUBPROGRAMA ' B1-RET-PROGRAM
096500     DISPLAY '         PARRAFO: '     B1-RET-PARAGRAPH
096600     DISPLAY '         MENSAJE: '     B1-RET-MESSAGE
096700     MOVE 16                          TO RETURN-CODE
096800     CLOSE B1-OHLCV-FILE
096900           B1-METRICS-FILE
097000           B1-TRADELOG-FILE
097100           B1-CONDITIONS-FILE
097200           B1-INDICATORS-FILE
097300           B1-EQUITY-FILE
097400     STOP RUN
097500     .
097600 9999-ABEND-SUBPROG-EXIT.
097700     EXIT.
