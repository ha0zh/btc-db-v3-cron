000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1B010                                              *
000400*                                                                *
000500*  FECHA CREACION: 14/04/1992                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA TABLA DE BARRAS POR      *
001500*                     CALL DESDE B1B001).                        *
001600* ------------------                                             *
001700* PROCESO GLOBAL: SUBPROGRAMA QUE CALCULA, PARA CADA BARRA DE LA *
001800*  TABLA B1-BAR-TABLE, LA MEDIA Y DESVIACION MOVIL DE 20 BARRAS  *
001900*  (BANDAS DE BOLLINGER), EL RANGO VERDADERO Y SU MEDIA DE 14     *
002000*  BARRAS (ATR20) CON SUS MEDIANAS EXPANSIVA Y MOVIL DE 180, EL   *
002100*  RSI DE 14 BARRAS, LA MEDIA DE 200 BARRAS Y LOS NIVELES DE      *
002200*  RUPTURA DE LAS 3 BARRAS PRECEDENTES.                          *
002300******************************************************************
002400*                                                                *
002500*         I D E N T I F I C A T I O N   D I V I S I O N          *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID.    B1B010.
003100 AUTHOR.        R.FIGUEROA-PENA.
003200 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.  14/04/1992.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO - DIVISION DE INVERSIONES.
003600******************************************************************
003700*        L O G    D E   M O D I F I C A C I O N E S             *
003800******************************************************************
003900*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
004000*  ------  ----------   --------    ------------------------    *
004100*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL - SMA20,     B1-0001 
004200*                                   STD20 Y BANDAS DE BOLLINGER. *B1-0001 
004300*  RFP     1992-06-22   B1-0003     SE AGREGA EL CALCULO DE       B1-0003 
004400*                                   RANGO VERDADERO Y ATR20.      B1-0003 
004500*  MGS     1993-02-09   B1-0005     SE AGREGAN LAS MEDIANAS       B1-0005 
004600*                                   EXPANSIVA Y MOVIL DE 180 DE   B1-0005 
004700*                                   ATR20 (ORDENAMIENTO POR       B1-0005 
004800*                                   INSERCION EN WORK-AREA).      B1-0005 
004900*  MGS     1994-05-30   B1-0008     SE AGREGA EL RSI DE 14        B1-0008 
005000*                                   BARRAS Y LA SMA DE 200.       B1-0008 
005100*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA EL    B1-0012 
005200*                                   CAMBIO DE SIGLO.              B1-0012 
005300*  CAO     2004-08-17   B1-0021     SE AGREGAN LOS NIVELES DE     B1-0021 
005400*                                   RUPTURA HIGH-3H / LOW-3H.     B1-0021 
005500*  CAO     2007-02-28   B1-0027     CORRECCION: EL RANGO          B1-0027
005600*                                   VERDADERO Y EL ATR20 NO SE    B1-0027
005700*                                   CALCULAN SOBRE LA PRIMERA     B1-0027
005800*                                   BARRA (NO HAY CIERRE PREVIO). B1-0027
005900*  CAO     2009-03-12   B1-0031     CORRECCION: LA MEDIANA MOVIL  B1-0031
006000*                                   DE 180 SE EXTRAIA DEL AREA DE B1-0031
006100*                                   TRABAJO DESPUES DE ORDENARLA  B1-0031
006200*                                   POR VALOR PARA LA MEDIANA     B1-0031
006300*                                   EXPANSIVA; TOMABA LOS 180     B1-0031
006400*                                   MAYORES EN VEZ DE LOS ULTIMOS B1-0031
006500*                                   180 EN ORDEN CRONOLOGICO.     B1-0031
006600*CAO     2011-08-19   B1-0033     SE AGREGAN ITEMS DE NIVEL       B1-0033
006700*                                   77 PARA LOS CONTADORES        B1-0033
006800*                                   WS-I / WS-J.                  B1-0033
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100*
007200 CONFIGURATION SECTION.
007300*
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600******************************************************************
007700 DATA DIVISION.
007800*
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*              AREA DE CONTADORES DE NIVEL 77                      *
008200******************************************************************
008300 77  WS-I                       PIC 9(05)  COMP VALUE ZEROS.
008400 77  WS-J                       PIC 9(05)  COMP VALUE ZEROS.
008500******************************************************************
008600*                  AREA DE VARIABLES AUXILIARES                  *
008700******************************************************************
008800 01  WS-VARIABLES-AUXILIARES.
008900*
009000     05  WS-PROGRAMA                 PIC X(07)  VALUE 'B1B010'.
009100*
009200     05  WS-SUMA-CLOSE               PIC S9(9)V9(4) VALUE ZEROS.
009300     05  WS-SUMA-CLOSE-200           PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
009400     05  WS-SUMA-CUAD-DESVIO         PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
009500     05  WS-SUMA-TR                  PIC S9(9)V9(4) VALUE ZEROS.
009600     05  WS-SUMA-GAIN                PIC S9(9)V9(4) VALUE ZEROS.
009700     05  WS-SUMA-LOSS                PIC S9(9)V9(4) COMP-3 VALUE ZEROS.
009800*
009900     05  WS-DELTA                    PIC S9(7)V9(4) VALUE ZEROS.
010000     05  WS-GAIN                     PIC S9(7)V9(4) VALUE ZEROS.
010100     05  WS-LOSS                     PIC S9(7)V9(4) VALUE ZEROS.
010200*
010300     05  WS-TR-ALT1                  PIC S9(7)V9(4) VALUE ZEROS.
010400     05  WS-TR-ALT2                  PIC S9(7)V9(4) VALUE ZEROS.
010500     05  WS-TR-ALT3                  PIC S9(7)V9(4) VALUE ZEROS.
010600     05  WS-TR-MAYOR                 PIC S9(7)V9(4) VALUE ZEROS.
010700*
010800     05  WS-HIGH-3H-MAYOR            PIC S9(7)V9(2) VALUE ZEROS.
010900     05  WS-LOW-3H-MENOR             PIC S9(7)V9(2) VALUE ZEROS.
011000     05  WS-MEDIANA-TEMP             PIC S9(7)V9(4) VALUE ZEROS.
011100*
011200     05  WS-CONT-VALIDOS             PIC 9(05)  COMP VALUE ZEROS.
011300     05  WS-TOTAL-VALIDOS            PIC 9(05)  COMP VALUE ZEROS.
011400     05  WS-RESIDUO                  PIC 9(05)  COMP VALUE ZEROS.
011500     05  WS-PUNTO-MEDIO              PIC 9(05)  COMP VALUE ZEROS.
011600*
011700*     AREA DE TRABAJO DEL CALCULO MANUAL DE RAIZ CUADRADA        *
011800*     (METODO DE NEWTON) - NO SE USAN FUNCIONES INTRINSECAS      *
011900     05  WS-RAIZ-RADICANDO           PIC S9(9)V9(4) VALUE ZEROS.
012000     05  WS-RAIZ-APROX               PIC S9(9)V9(4) VALUE ZEROS.
012100     05  WS-RAIZ-ANTERIOR            PIC S9(9)V9(4) VALUE ZEROS.
012200     05  WS-RAIZ-DIFERENCIA          PIC S9(9)V9(4) VALUE ZEROS.
012300     05  WS-RAIZ-ITER                PIC 9(02)  COMP VALUE ZEROS.
012400*
012500*     AREA DE TRABAJO DEL VALOR ABSOLUTO MANUAL                  *
012600     05  WS-ABS-ENTRADA              PIC S9(9)V9(4) VALUE ZEROS.
012700     05  WS-ABS-SALIDA               PIC S9(9)V9(4) VALUE ZEROS.
012800*
012900*     REDEFINES PARA TRABAJAR EL MONTO ACUMULADO DE RANGO TRUE   *
013000*     COMO ENTERO DE RESPALDO AL HACER EL CORTE DE VENTANA        *
013100     05  WS-SUMA-TR-X REDEFINES WS-SUMA-TR.
013200         10  WS-SUMA-TR-ENTERO       PIC S9(9).
013300         10  WS-SUMA-TR-DEC          PIC 9(4).
013400*
013500     05  WS-SUMA-CLOSE-X REDEFINES WS-SUMA-CLOSE.
013600         10  WS-SUMA-CLOSE-ENTERO    PIC S9(9).
013700         10  WS-SUMA-CLOSE-DEC       PIC 9(4).
013800*
013900     05  WS-SUMA-GAIN-X REDEFINES WS-SUMA-GAIN.
014000         10  WS-SUMA-GAIN-ENTERO     PIC S9(9).
014100         10  WS-SUMA-GAIN-DEC        PIC 9(4).
014200******************************************************************
014300*                        AREA DE CONTANTES                       *
014400******************************************************************
014500 01  CT-CONTANTES.
014600     05  CT-PROGRAMA                 PIC X(08)   VALUE 'B1B010'.
014700     05  CT-VENTANA-SMA20            PIC 9(03)   COMP VALUE 20.
014800     05  CT-VENTANA-ATR14            PIC 9(03)   COMP VALUE 14.
014900     05  CT-VENTANA-RSI14            PIC 9(03)   COMP VALUE 14.
015000     05  CT-VENTANA-SMA200           PIC 9(03)   COMP VALUE 200.
015100     05  CT-VENTANA-ATR180           PIC 9(03)   COMP VALUE 180.
015200     05  CT-VENTANA-RUPTURA          PIC 9(03)   COMP VALUE 3.
015300     05  CT-FACTOR-BANDA             PIC 9V9     VALUE 2.0.
015400******************************************************************
015500*                AREA DE MENSAJES                                *
015600******************************************************************
015700 01  ME-MENSAJES-ERROR.
015800     05  ME-OK                       PIC X(60)   VALUE SPACES.
015900******************************************************************
016000*                        AREA DE INDICES                         *
016100******************************************************************
016200 01  IN-INDICES.
016300     05  IN-BARRA                    PIC S9(05) COMP VALUE ZEROS.
016400     05  IN-VENTANA                  PIC S9(05) COMP VALUE ZEROS.
016500******************************************************************
016600 LINKAGE SECTION.
016700*
016800 01  LK-B1WC901.
016900     COPY B1WC901.
017000 01  LK-B1RC901.
017100     COPY B1RC901.
017200******************************************************************
017300 PROCEDURE DIVISION USING LK-B1WC901 LK-B1RC901.
017400*
017500 MAINLINE.
017600*
017700     PERFORM 1000-INICIO
017800        THRU 1000-INICIO-EXIT
017900*
018000     PERFORM 2000-PROCESO
018100        THRU 2000-PROCESO-EXIT
018200*
018300     GOBACK
018400     .
018500******************************************************************
018600*                         1000-INICIO                            *
018700******************************************************************
018800 1000-INICIO.
018900*
019000     MOVE '00'                       TO B1-RET-CODE
019100     MOVE CT-PROGRAMA                TO B1-RET-PROGRAM
019200     MOVE SPACES                     TO B1-RET-PARAGRAPH
019300                                         B1-RET-MESSAGE
019400*
019500     .
019600 1000-INICIO-EXIT.
019700     EXIT.
019800******************************************************************
019900*                        2000-PROCESO                            *
020000*  RECORRE LA TABLA DE BARRAS UNA SOLA VEZ (VENTANAS MOVILES)    *
020100******************************************************************
020200 2000-PROCESO.
020300*
020400     PERFORM 2050-PROCESAR-UNA-BARRA
020500        THRU 2050-PROCESAR-UNA-BARRA-EXIT
020600        VARYING IN-BARRA FROM 1 BY 1
020700          UNTIL IN-BARRA > B1-BAR-COUNT
020800*
020900     .
021000 2000-PROCESO-EXIT.
021100     EXIT.
021200******************************************************************
021300*              2050-PROCESAR-UNA-BARRA                          *
021400*  CUERPO DEL CICLO DE 2000-PROCESO PARA UNA SOLA BARRA.         *
021500******************************************************************
021600 2050-PROCESAR-UNA-BARRA.
021700*
021800     PERFORM 2100-CALC-BANDAS
021900        THRU 2100-CALC-BANDAS-EXIT
022000*
022100     PERFORM 2200-CALC-ATR
022200        THRU 2200-CALC-ATR-EXIT
022300*
022400     PERFORM 2300-CALC-MEDIANAS-ATR
022500        THRU 2300-CALC-MEDIANAS-ATR-EXIT
022600*
022700     PERFORM 2400-CALC-RSI
022800        THRU 2400-CALC-RSI-EXIT
022900*
023000     PERFORM 2500-CALC-SMA200
023100        THRU 2500-CALC-SMA200-EXIT
023200*
023300     PERFORM 2600-CALC-RUPTURA
023400        THRU 2600-CALC-RUPTURA-EXIT
023500*
023600     .
023700 2050-PROCESAR-UNA-BARRA-EXIT.
023800     EXIT.
023900******************************************************************
024000*                    2100-CALC-BANDAS                            *
024100*  SMA20, STD20 (MUESTRAL, DIVISOR N-1) Y BANDAS DE BOLLINGER    *
024200******************************************************************
024300 2100-CALC-BANDAS.
024400*
024500     IF  IN-BARRA < CT-VENTANA-SMA20
024600         GO TO 2100-CALC-BANDAS-EXIT
024700     END-IF
024800*
024900     MOVE ZEROS                      TO WS-SUMA-CLOSE
025000     COMPUTE IN-VENTANA = IN-BARRA - CT-VENTANA-SMA20 + 1
025100     PERFORM 2120-SUMAR-CLOSES-SMA20
025200        THRU 2120-SUMAR-CLOSES-SMA20-EXIT
025300        VARYING WS-I FROM IN-VENTANA BY 1
025400          UNTIL WS-I > IN-BARRA
025500     COMPUTE B1-BE-SMA20 (IN-BARRA) =
025600             WS-SUMA-CLOSE / CT-VENTANA-SMA20
025700*
025800     MOVE ZEROS                      TO WS-SUMA-CUAD-DESVIO
025900     PERFORM 2130-SUMAR-CUAD-DESVIO
026000        THRU 2130-SUMAR-CUAD-DESVIO-EXIT
026100        VARYING WS-I FROM IN-VENTANA BY 1
026200          UNTIL WS-I > IN-BARRA
026300     COMPUTE WS-RAIZ-RADICANDO = WS-SUMA-CUAD-DESVIO /
026400                                  (CT-VENTANA-SMA20 - 1)
026500     PERFORM 2150-RAIZ-CUADRADA THRU 2150-RAIZ-CUADRADA-EXIT
026600     MOVE WS-RAIZ-APROX              TO B1-BE-STD20 (IN-BARRA)
026700*
026800     COMPUTE B1-BE-UPPER-BAND (IN-BARRA) =
026900             B1-BE-SMA20 (IN-BARRA) +
027000             CT-FACTOR-BANDA * B1-BE-STD20 (IN-BARRA)
027100     COMPUTE B1-BE-LOWER-BAND (IN-BARRA) =
027200             B1-BE-SMA20 (IN-BARRA) -
027300             CT-FACTOR-BANDA * B1-BE-STD20 (IN-BARRA)
027400*
027500     SET B1-88-SMA20-OK (IN-BARRA)   TO TRUE
027600*
027700     .
027800 2100-CALC-BANDAS-EXIT.
027900     EXIT.
028000******************************************************************
028100 2120-SUMAR-CLOSES-SMA20.
028200*
028300     ADD B1-BE-CLOSE (WS-I)          TO WS-SUMA-CLOSE
028400*
028500     .
028600 2120-SUMAR-CLOSES-SMA20-EXIT.
028700     EXIT.
028800******************************************************************
028900 2130-SUMAR-CUAD-DESVIO.
029000*
029100     COMPUTE WS-SUMA-CUAD-DESVIO = WS-SUMA-CUAD-DESVIO +
029200         (B1-BE-CLOSE (WS-I) - B1-BE-SMA20 (IN-BARRA)) *
029300         (B1-BE-CLOSE (WS-I) - B1-BE-SMA20 (IN-BARRA))
029400*
029500     .
029600 2130-SUMAR-CUAD-DESVIO-EXIT.
029700     EXIT.
029800******************************************************************
029900*                  2150-RAIZ-CUADRADA                           *
030000*  RAIZ CUADRADA DE WS-RAIZ-RADICANDO POR EL METODO DE NEWTON,   *
030100*  DEVUELTA EN WS-RAIZ-APROX (10 ITERACIONES, SUFICIENTE PARA    *
030200*  LA PRECISION DE 4 DECIMALES QUE MANEJA LA CORRIDA).           *
030300******************************************************************
030400 2150-RAIZ-CUADRADA.
030500*
030600     MOVE ZEROS                      TO WS-RAIZ-APROX
030700     IF  WS-RAIZ-RADICANDO <= ZEROS
030800         GO TO 2150-RAIZ-CUADRADA-EXIT
030900     END-IF
031000*
031100     MOVE WS-RAIZ-RADICANDO          TO WS-RAIZ-APROX
031200     MOVE ZEROS                      TO WS-RAIZ-ITER
031300*
031400     PERFORM 2155-ITERAR-NEWTON
031500        THRU 2155-ITERAR-NEWTON-EXIT
031600        UNTIL WS-RAIZ-ITER > 10
031700*
031800     .
031900 2150-RAIZ-CUADRADA-EXIT.
032000     EXIT.
032100******************************************************************
032200 2155-ITERAR-NEWTON.
032300*
032400     MOVE WS-RAIZ-APROX              TO WS-RAIZ-ANTERIOR
032500     COMPUTE WS-RAIZ-APROX = (WS-RAIZ-ANTERIOR +
032600             (WS-RAIZ-RADICANDO / WS-RAIZ-ANTERIOR)) / 2
032700     ADD 1                           TO WS-RAIZ-ITER
032800*
032900     .
033000 2155-ITERAR-NEWTON-EXIT.
033100     EXIT.
033200******************************************************************
033300*                     2200-CALC-ATR                              *
033400*  RANGO VERDADERO (DESDE LA BARRA 2) Y MEDIA MOVIL DE 14         *
033500******************************************************************
033600 2200-CALC-ATR.
033700*
033800     IF  IN-BARRA = 1
033900         MOVE ZEROS                  TO B1-BE-TRUE-RANGE (IN-BARRA)
034000         GO TO 2200-CALC-ATR-EXIT
034100     END-IF
034200*
034300     COMPUTE WS-TR-ALT1 = B1-BE-HIGH (IN-BARRA) -
034400                           B1-BE-LOW  (IN-BARRA)
034500*
034600     COMPUTE WS-ABS-ENTRADA = B1-BE-HIGH (IN-BARRA) -
034700                               B1-BE-CLOSE (IN-BARRA - 1)
034800     PERFORM 2250-VALOR-ABSOLUTO THRU 2250-VALOR-ABSOLUTO-EXIT
034900     MOVE WS-ABS-SALIDA               TO WS-TR-ALT2
035000*
035100     COMPUTE WS-ABS-ENTRADA = B1-BE-LOW (IN-BARRA) -
035200                               B1-BE-CLOSE (IN-BARRA - 1)
035300     PERFORM 2250-VALOR-ABSOLUTO THRU 2250-VALOR-ABSOLUTO-EXIT
035400     MOVE WS-ABS-SALIDA               TO WS-TR-ALT3
035500*
035600     MOVE WS-TR-ALT1                 TO WS-TR-MAYOR
035700     IF  WS-TR-ALT2 > WS-TR-MAYOR
035800         MOVE WS-TR-ALT2             TO WS-TR-MAYOR
035900     END-IF
036000     IF  WS-TR-ALT3 > WS-TR-MAYOR
036100         MOVE WS-TR-ALT3             TO WS-TR-MAYOR
036200     END-IF
036300     MOVE WS-TR-MAYOR                TO B1-BE-TRUE-RANGE (IN-BARRA)
036400*
036500*     ATR20 REQUIERE 14 RANGOS VERDADEROS, QUE SOLO EXISTEN      *
036600*     DESDE LA BARRA 2 - ES DECIR, ATR20 EMPIEZA EN LA BARRA 15  *
036700     IF  IN-BARRA < (CT-VENTANA-ATR14 + 1)
036800         GO TO 2200-CALC-ATR-EXIT
036900     END-IF
037000*
037100     MOVE ZEROS                      TO WS-SUMA-TR
037200     COMPUTE IN-VENTANA = IN-BARRA - CT-VENTANA-ATR14 + 1
037300     PERFORM 2220-SUMAR-TRUE-RANGE
037400        THRU 2220-SUMAR-TRUE-RANGE-EXIT
037500        VARYING WS-I FROM IN-VENTANA BY 1
037600          UNTIL WS-I > IN-BARRA
037700     COMPUTE B1-BE-ATR20 (IN-BARRA) = WS-SUMA-TR / CT-VENTANA-ATR14
037800*
037900     SET B1-88-ATR20-OK (IN-BARRA)   TO TRUE
038000*
038100     .
038200 2200-CALC-ATR-EXIT.
038300     EXIT.
038400******************************************************************
038500 2220-SUMAR-TRUE-RANGE.
038600*
038700     ADD B1-BE-TRUE-RANGE (WS-I)      TO WS-SUMA-TR
038800*
038900     .
039000 2220-SUMAR-TRUE-RANGE-EXIT.
039100     EXIT.
039200******************************************************************
039300*                2250-VALOR-ABSOLUTO                            *
039400*  VALOR ABSOLUTO MANUAL DE WS-ABS-ENTRADA, DEVUELTO EN          *
039500*  WS-ABS-SALIDA (NO SE USAN FUNCIONES INTRINSECAS).              *
039600******************************************************************
039700 2250-VALOR-ABSOLUTO.
039800*
039900     IF  WS-ABS-ENTRADA < ZEROS
040000         COMPUTE WS-ABS-SALIDA = ZEROS - WS-ABS-ENTRADA
040100     ELSE
040200         MOVE WS-ABS-ENTRADA          TO WS-ABS-SALIDA
040300     END-IF
040400*
040500     .
040600 2250-VALOR-ABSOLUTO-EXIT.
040700     EXIT.
040800******************************************************************
040900*                2300-CALC-MEDIANAS-ATR                         *
041000*  MEDIANA EXPANSIVA (1..I) Y MEDIANA MOVIL DE LAS ULTIMAS 180    *
041100*  USANDO B1-SORT-WORK COMO AREA DE TRABAJO PARA ORDENAR.        *
041200******************************************************************
041300 2300-CALC-MEDIANAS-ATR.
041400*
041500     IF  NOT B1-88-ATR20-OK (IN-BARRA)
041600         GO TO 2300-CALC-MEDIANAS-ATR-EXIT
041700     END-IF
041800*
041900*     ACUMULA, EN ORDEN CRONOLOGICO, TODOS LOS ATR20 DEFINIDOS  CAO-2009
042000*     HASTA LA BARRA ACTUAL.  B1-SORT-WORK QUEDA SIN ORDENAR    CAO-2009
042100*     AQUI PORQUE LA VENTANA DE LAS ULTIMAS 180 LO NECESITA     CAO-2009
042200*     CRONOLOGICO TODAVIA MAS ADELANTE.                         CAO-2009
042300     MOVE ZEROS                      TO WS-CONT-VALIDOS
042400     PERFORM 2320-ACUMULAR-ATR-VALIDO
042500        THRU 2320-ACUMULAR-ATR-VALIDO-EXIT
042600        VARYING WS-I FROM 1 BY 1
042700          UNTIL WS-I > IN-BARRA
042800     MOVE WS-CONT-VALIDOS             TO WS-TOTAL-VALIDOS
042900*
043000*     MEDIANA MOVIL DE LAS ULTIMAS 180 (REQUIERE 180 DEFINIDOS). CAO-2009
043100*     LA VENTANA SE EXTRAE DE B1-SORT-WORK *ANTES* DE ORDENARLO  CAO-2009
043200*     PARA LA MEDIANA EXPANSIVA, PUES ESE ORDEN ES POR VALOR Y   CAO-2009
043300*     DESTRUIRIA EL ORDEN CRONOLOGICO DE LA VENTANA.             CAO-2009
043400     IF  WS-TOTAL-VALIDOS NOT < CT-VENTANA-ATR180
043500         MOVE ZEROS                  TO WS-J
043600         COMPUTE IN-VENTANA = WS-TOTAL-VALIDOS
043700                             - CT-VENTANA-ATR180 + 1
043800         PERFORM 2340-COPIAR-VENTANA-180
043900            THRU 2340-COPIAR-VENTANA-180-EXIT
044000            VARYING WS-I FROM IN-VENTANA BY 1
044100              UNTIL WS-I > WS-TOTAL-VALIDOS
044200         PERFORM 2360-ORDENAR-ATR-ENTRY
044300            THRU 2360-ORDENAR-ATR-ENTRY-EXIT
044400         MOVE CT-VENTANA-ATR180      TO WS-CONT-VALIDOS
044500         PERFORM 2380-TOMAR-MEDIANA THRU 2380-TOMAR-MEDIANA-EXIT
044600         MOVE WS-MEDIANA-TEMP        TO B1-BE-ATR20-MED-180 (IN-BARRA)
044700         SET B1-88-ATR180-OK (IN-BARRA) TO TRUE
044800     END-IF
044900*
045000*     MEDIANA EXPANSIVA: TODOS LOS ATR20 DEFINIDOS HASTA LA BARRA.
045100     MOVE WS-TOTAL-VALIDOS            TO WS-CONT-VALIDOS
045200     PERFORM 2350-ORDENAR-VENTANA THRU 2350-ORDENAR-VENTANA-EXIT
045300     PERFORM 2380-TOMAR-MEDIANA THRU 2380-TOMAR-MEDIANA-EXIT
045400     MOVE WS-MEDIANA-TEMP             TO B1-BE-ATR20-MED-ALL (IN-BARRA)
045500     SET B1-88-ATRMA-OK (IN-BARRA)    TO TRUE
045600*
045700     .
045800 2300-CALC-MEDIANAS-ATR-EXIT.
045900     EXIT.
046000******************************************************************
046100 2320-ACUMULAR-ATR-VALIDO.
046200*
046300     IF  B1-88-ATR20-OK (WS-I)
046400         ADD 1                       TO WS-CONT-VALIDOS
046500         MOVE B1-BE-ATR20 (WS-I)     TO B1-SORT-ENTRY (WS-CONT-VALIDOS)
046600     END-IF
046700*
046800     .
046900 2320-ACUMULAR-ATR-VALIDO-EXIT.
047000     EXIT.
047100******************************************************************
047200 2340-COPIAR-VENTANA-180.
047300*
047400     ADD 1                           TO WS-J
047500*     REUTILIZA LA PARTE ALTA DE B1-SORT-WORK COMO VENTANA
047600     MOVE B1-SORT-ENTRY (WS-I)       TO B1-ATR-ENTRY (WS-J)
047700*
047800     .
047900 2340-COPIAR-VENTANA-180-EXIT.
048000     EXIT.
048100******************************************************************
048200*               2350-ORDENAR-VENTANA                            *
048300*  ORDENAMIENTO POR INSERCION DE B1-SORT-WORK (1..WS-CONT-VALIDOS)
048400******************************************************************
048500 2350-ORDENAR-VENTANA.
048600*
048700     PERFORM 2352-PASADA-ORDENAR-VENTANA
048800        THRU 2352-PASADA-ORDENAR-VENTANA-EXIT
048900        VARYING WS-I FROM 2 BY 1
049000          UNTIL WS-I > WS-CONT-VALIDOS
049100*
049200     .
049300 2350-ORDENAR-VENTANA-EXIT.
049400     EXIT.
049500******************************************************************
049600 2352-PASADA-ORDENAR-VENTANA.
049700*
049800     MOVE B1-SORT-ENTRY (WS-I)       TO WS-DELTA
049900     MOVE WS-I                       TO IN-VENTANA
050000     PERFORM 2355-DESPLAZAR-SORT THRU 2355-DESPLAZAR-SORT-EXIT
050100*
050200     .
050300 2352-PASADA-ORDENAR-VENTANA-EXIT.
050400     EXIT.
050500******************************************************************
050600 2355-DESPLAZAR-SORT.
050700*
050800     IF  IN-VENTANA > 1
050900         IF  B1-SORT-ENTRY (IN-VENTANA - 1) > WS-DELTA
051000             MOVE B1-SORT-ENTRY (IN-VENTANA - 1)
051100                                      TO B1-SORT-ENTRY (IN-VENTANA)
051200             SUBTRACT 1              FROM IN-VENTANA
051300             GO TO 2355-DESPLAZAR-SORT
051400         END-IF
051500     END-IF
051600     MOVE WS-DELTA                   TO B1-SORT-ENTRY (IN-VENTANA)
051700*
051800     .
051900 2355-DESPLAZAR-SORT-EXIT.
052000     EXIT.
052100******************************************************************
052200*              2360-ORDENAR-ATR-ENTRY                           *
052300*  ORDENAMIENTO POR INSERCION DE B1-ATR-TABLE (1..WS-CONT-VALIDOS)
052400*  (REUTILIZADA COMO VENTANA DE TRABAJO DE 180 ELEMENTOS)        *
052500******************************************************************
052600 2360-ORDENAR-ATR-ENTRY.
052700*
052800     PERFORM 2362-PASADA-ORDENAR-ATR
052900        THRU 2362-PASADA-ORDENAR-ATR-EXIT
053000        VARYING WS-I FROM 2 BY 1
053100          UNTIL WS-I > WS-J
053200*
053300     .
053400 2360-ORDENAR-ATR-ENTRY-EXIT.
053500     EXIT.
053600******************************************************************
053700 2362-PASADA-ORDENAR-ATR.
053800*
053900     MOVE B1-ATR-ENTRY (WS-I)        TO WS-DELTA
054000     MOVE WS-I                       TO IN-VENTANA
054100     PERFORM 2365-DESPLAZAR-ATR THRU 2365-DESPLAZAR-ATR-EXIT
054200*
054300     .
054400 2362-PASADA-ORDENAR-ATR-EXIT.
054500     EXIT.
054600******************************************************************
054700 2365-DESPLAZAR-ATR.
054800*
054900     IF  IN-VENTANA > 1
055000         IF  B1-ATR-ENTRY (IN-VENTANA - 1) > WS-DELTA
055100             MOVE B1-ATR-ENTRY (IN-VENTANA - 1)
055200                                      TO B1-ATR-ENTRY (IN-VENTANA)
055300             SUBTRACT 1              FROM IN-VENTANA
055400             GO TO 2365-DESPLAZAR-ATR
055500         END-IF
055600     END-IF
055700     MOVE WS-DELTA                   TO B1-ATR-ENTRY (IN-VENTANA)
055800*
055900     .
056000 2365-DESPLAZAR-ATR-EXIT.
056100     EXIT.
056200******************************************************************
056300*                2380-TOMAR-MEDIANA                             *
056400*  TOMA LA MEDIANA DE LOS PRIMEROS WS-CONT-VALIDOS ELEMENTOS DE   *
056500*  LA TABLA QUE CORRESPONDA (ORDENADA PREVIAMENTE).               *
056600******************************************************************
056700 2380-TOMAR-MEDIANA.
056800*
056900     MOVE WS-CONT-VALIDOS             TO WS-J
057000     DIVIDE WS-J BY 2 GIVING WS-J REMAINDER WS-RESIDUO
057100     DIVIDE WS-CONT-VALIDOS BY 2      GIVING WS-PUNTO-MEDIO
057200*
057300     IF  WS-CONT-VALIDOS = CT-VENTANA-ATR180
057400         IF  WS-RESIDUO = ZEROS
057500             COMPUTE WS-MEDIANA-TEMP =
057600                 (B1-ATR-ENTRY (WS-PUNTO-MEDIO) +
057700                  B1-ATR-ENTRY (WS-PUNTO-MEDIO + 1)) / 2
057800         ELSE
057900             ADD 1                    TO WS-PUNTO-MEDIO
058000             MOVE B1-ATR-ENTRY (WS-PUNTO-MEDIO)
058100                                       TO WS-MEDIANA-TEMP
058200         END-IF
058300     ELSE
058400         IF  WS-RESIDUO = ZEROS
058500             COMPUTE WS-MEDIANA-TEMP =
058600                 (B1-SORT-ENTRY (WS-PUNTO-MEDIO) +
058700                  B1-SORT-ENTRY (WS-PUNTO-MEDIO + 1)) / 2
058800         ELSE
058900             ADD 1                    TO WS-PUNTO-MEDIO
059000             MOVE B1-SORT-ENTRY (WS-PUNTO-MEDIO)
059100                                       TO WS-MEDIANA-TEMP
059200         END-IF
059300     END-IF
059400*
059500     .
059600 2380-TOMAR-MEDIANA-EXIT.
059700     EXIT.
059800******************************************************************
059900*                     2400-CALC-RSI                              *
060000*  RSI DE 14 BARRAS A PARTIR DE MEDIAS SIMPLES DE GANANCIA Y      *
060100*  PERDIDA (DESDE LA BARRA 2, YA QUE REQUIERE EL CIERRE PREVIO)  *
060200******************************************************************
060300 2400-CALC-RSI.
060400*
060500     IF  IN-BARRA < (CT-VENTANA-RSI14 + 1)
060600         GO TO 2400-CALC-RSI-EXIT
060700     END-IF
060800*
060900     MOVE ZEROS                      TO WS-SUMA-GAIN WS-SUMA-LOSS
061000     COMPUTE IN-VENTANA = IN-BARRA - CT-VENTANA-RSI14 + 1
061100     PERFORM 2420-SUMAR-GANANCIA-PERDIDA
061200        THRU 2420-SUMAR-GANANCIA-PERDIDA-EXIT
061300        VARYING WS-I FROM IN-VENTANA BY 1
061400          UNTIL WS-I > IN-BARRA
061500*
061600     COMPUTE B1-BE-AVG-GAIN (IN-BARRA) = WS-SUMA-GAIN /
061700                                          CT-VENTANA-RSI14
061800     COMPUTE B1-BE-AVG-LOSS (IN-BARRA) = WS-SUMA-LOSS /
061900                                          CT-VENTANA-RSI14
062000*
062100     IF  B1-BE-AVG-LOSS (IN-BARRA) = ZEROS
062200         IF  B1-BE-AVG-GAIN (IN-BARRA) = ZEROS
062300*             RSI INDEFINIDO - SE DEJA SIN MARCAR VALIDO
062400             GO TO 2400-CALC-RSI-EXIT
062500         ELSE
062600             MOVE 100                TO B1-BE-RSI14 (IN-BARRA)
062700         END-IF
062800     ELSE
062900         COMPUTE B1-BE-RSI14 (IN-BARRA) = 100 - (100 /
063000             (1 + (B1-BE-AVG-GAIN (IN-BARRA) /
063100                   B1-BE-AVG-LOSS (IN-BARRA))))
063200     END-IF
063300*
063400     SET B1-88-RSI14-OK (IN-BARRA)   TO TRUE
063500*
063600     .
063700 2400-CALC-RSI-EXIT.
063800     EXIT.
063900******************************************************************
064000 2420-SUMAR-GANANCIA-PERDIDA.
064100*
064200     COMPUTE WS-DELTA = B1-BE-CLOSE (WS-I) -
064300                         B1-BE-CLOSE (WS-I - 1)
064400     IF  WS-DELTA > 0
064500         ADD WS-DELTA                TO WS-SUMA-GAIN
064600     ELSE
064700         COMPUTE WS-SUMA-LOSS = WS-SUMA-LOSS - WS-DELTA
064800     END-IF
064900*
065000     .
065100 2420-SUMAR-GANANCIA-PERDIDA-EXIT.
065200     EXIT.
065300******************************************************************
065400*                   2500-CALC-SMA200                            *
065500******************************************************************
065600 2500-CALC-SMA200.
065700*
065800     IF  IN-BARRA < CT-VENTANA-SMA200
065900         GO TO 2500-CALC-SMA200-EXIT
066000     END-IF
066100*
066200     MOVE ZEROS                      TO WS-SUMA-CLOSE-200
066300     COMPUTE IN-VENTANA = IN-BARRA - CT-VENTANA-SMA200 + 1
066400     PERFORM 2520-SUMAR-CLOSES-SMA200
066500        THRU 2520-SUMAR-CLOSES-SMA200-EXIT
066600        VARYING WS-I FROM IN-VENTANA BY 1
066700          UNTIL WS-I > IN-BARRA
066800     COMPUTE B1-BE-SMA200 (IN-BARRA) =
066900             WS-SUMA-CLOSE-200 / CT-VENTANA-SMA200
067000*
067100     SET B1-88-SMA200-OK (IN-BARRA)  TO TRUE
067200*
067300     .
067400 2500-CALC-SMA200-EXIT.
067500     EXIT.
067600******************************************************************
067700 2520-SUMAR-CLOSES-SMA200.
067800*
067900     ADD B1-BE-CLOSE (WS-I)          TO WS-SUMA-CLOSE-200
068000*
068100     .
068200 2520-SUMAR-CLOSES-SMA200-EXIT.
068300     EXIT.
068400******************************************************************
068500*                  2600-CALC-RUPTURA                            *
068600*  HIGH-3H / LOW-3H SOBRE LAS 3 BARRAS ANTERIORES (EXCLUYE LA     *
068700*  BARRA ACTUAL).                                                *
068800******************************************************************
068900 2600-CALC-RUPTURA.
069000*
069100     IF  IN-BARRA <= CT-VENTANA-RUPTURA
069200         GO TO 2600-CALC-RUPTURA-EXIT
069300     END-IF
069400*
069500     COMPUTE IN-VENTANA = IN-BARRA - CT-VENTANA-RUPTURA
069600     MOVE B1-BE-HIGH (IN-VENTANA)    TO WS-HIGH-3H-MAYOR
069700     MOVE B1-BE-LOW  (IN-VENTANA)    TO WS-LOW-3H-MENOR
069800*
069900     PERFORM 2620-BUSCAR-EXTREMOS-3H
070000        THRU 2620-BUSCAR-EXTREMOS-3H-EXIT
070100        VARYING WS-I FROM IN-VENTANA BY 1
070200          UNTIL WS-I > (IN-BARRA - 1)
070300*
070400     MOVE WS-HIGH-3H-MAYOR           TO B1-BE-HIGH-3H (IN-BARRA)
070500     MOVE WS-LOW-3H-MENOR            TO B1-BE-LOW-3H (IN-BARRA)
070600     SET B1-88-BRKOUT-OK (IN-BARRA)  TO TRUE
070700*
070800     .
070900 2600-CALC-RUPTURA-EXIT.
071000     EXIT.
071100******************************************************************
071200 2620-BUSCAR-EXTREMOS-3H.
071300*
071400     IF  B1-BE-HIGH (WS-I) > WS-HIGH-3H-MAYOR
071500         MOVE B1-BE-HIGH (WS-I)      TO WS-HIGH-3H-MAYOR
071600     END-IF
071700     IF  B1-BE-LOW (WS-I) < WS-LOW-3H-MENOR
071800         MOVE B1-BE-LOW (WS-I)       TO WS-LOW-3H-MENOR
071900     END-IF
072000*
072100     .
072200 2620-BUSCAR-EXTREMOS-3H-EXIT.
072300     EXIT.
