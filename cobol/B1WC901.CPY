000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC901                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: AREA DE TRABAJO COMPARTIDA ENTRE B1B001 Y LOS    *
000800*               SUBPROGRAMAS B1B010/B1B020/B1B030/B1B040/B1B050. *
000900*               SE PASA POR CALL IGUAL QUE WS-V1WC901 EN LAS     *
001000*               TRANSACCIONES V1. CONTIENE LA TABLA DE BARRAS,  *
001100*               LA BITACORA DE OPERACIONES Y LA CURVA DE        *
001200*               CAPITAL.                                         *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001800*  ------  ----------   --------    ------------------------    *
001900*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
002000*  MGS     1992-08-30   B1-0007     SE AGREGA B1-ATR-TABLE PARA  *
002100*                                   LAS MEDIANAS DE ATR20        *
002200*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
002300*  CAO     2011-08-19   B1-0034     B1-EQUITY Y B1-RISK-AMOUNT   *
002400*                                   PASAN A COMP-3 SEGUN NORMA   *
002500*                                   DE LA CASA PARA MONTOS.      *
002600******************************************************************
002700 01  B1-WORK-AREA.
002800     05  B1-BAR-COUNT                PIC 9(05)  COMP.
002900     05  B1-TRADE-COUNT              PIC 9(05)  COMP.
003000     05  B1-COND-COUNT               PIC 9(05)  COMP.
003100     05  B1-ATR-VALID-COUNT          PIC 9(05)  COMP.
003200     05  B1-ATR-MEDIAN-WHOLE         PIC S9(7)V9(4).
003300     05  B1-EQUITY                  PIC S9(11)V9(2) COMP-3.
003400     05  B1-RISK-AMOUNT              PIC S9(9)V9(2) COMP-3.
003500     05  B1-RUN-TIMESTAMP            PIC X(19).
003600     05  B1-DATA-TIMESTAMP           PIC X(19).
003700     05  B1-OPEN-TRADE-FLAG          PIC X(01)  VALUE 'N'.
003800         88  B1-88-TRADE-OPEN               VALUE 'Y'.
003900         88  B1-88-TRADE-NONE               VALUE 'N'.
004000     05  B1-OPEN-TRADE.
004100         10  B1-OT-SIDE              PIC X(05).
004200         10  B1-OT-ENTRY-IDX         PIC 9(05)  COMP.
004300         10  B1-OT-ENTRY-TIME        PIC X(19).
004400         10  B1-OT-ENTRY-PRICE       PIC S9(7)V9(2).
004500         10  B1-OT-STOP              PIC S9(7)V9(2).
004600         10  B1-OT-TARGET            PIC S9(7)V9(2).
004700         10  B1-OT-SIZE              PIC S9(9)V9(6).
004800     05  B1-LIVE-POSITION.
004900         COPY B1WC004.
005000     05  B1-LAST-CLOSED-TRADE.
005100         COPY B1WC003.
005200     05  B1-METRICS-SUMMARY.
005300         COPY B1WC005.
005400     05  B1-ALERTS.
005500         COPY B1WC008.
005600     05  B1-ATR-TABLE.
005700         10  B1-ATR-ENTRY OCCURS 10000 TIMES
005800                           PIC S9(7)V9(4).
005900     05  B1-SORT-WORK.
006000         10  B1-SORT-ENTRY OCCURS 10000 TIMES
006100                           PIC S9(7)V9(4).
006200     05  B1-BAR-TABLE.
006300         10  B1-BAR OCCURS 10000 TIMES
006400                       INDEXED BY BAR-IX.
006500             COPY B1WC002.
006600     05  B1-TRADE-TABLE.
006700         10  B1-TRADE OCCURS 2000 TIMES
006800                         INDEXED BY TRADE-IX.
006900             COPY B1WC003.
007000     05  B1-EQUITY-TABLE.
007100         10  B1-EQUITY-POINT OCCURS 2000 TIMES
007200                                 INDEXED BY EQUITY-IX.
007300             COPY B1WC007.
007400     05  B1-COND-TABLE.
007500         10  B1-COND OCCURS 10000 TIMES
007600                         INDEXED BY COND-IX.
007700             COPY B1WC006.
