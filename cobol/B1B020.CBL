000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1B020                                              *
000400*                                                                *
000500*  FECHA CREACION: 22/06/1992                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA TABLA DE BARRAS CON SUS  *
001500*                     INDICADORES POR CALL DESDE B1B001).        *
001600* ------------------                                             *
001700* PROCESO GLOBAL: SUBPROGRAMA QUE SIMULA LA BITACORA DE LA        *
001800*  ESTRATEGIA, BARRA POR BARRA, EN ORDEN CRONOLOGICO. MIENTRAS NO *
001900*  HAY OPERACION ABIERTA, EVALUA LAS CUATRO SENALES DE ENTRADA    *
002000*  (REVERSION A LA MEDIA Y RUPTURA, LARGO Y CORTO) SOLO EN LAS    *
002100*  HORAS ASIATICAS (00-11 UTC) Y SOLO CUANDO EL ATR20 SUPERA SU   *
002200*  MEDIANA DE TODA LA SERIE. MIENTRAS HAY UNA OPERACION ABIERTA,  *
002300*  EVALUA EL CIERRE POR HORARIO, POR STOP O POR OBJETIVO. AL       *
002400*  CERRAR UNA OPERACION, ACTUALIZA EL CAPITAL Y REGISTRA EL       *
002500*  PUNTO DE LA CURVA DE CAPITAL. SI QUEDA UNA OPERACION ABIERTA   *
002600*  AL TERMINAR LA SERIE, LA DEJA COMO POSICION VIVA.              *
002700******************************************************************
002800*                                                                *
002900*         I D E N T I F I C A T I O N   D I V I S I O N          *
003000*                                                                *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300*
003400 PROGRAM-ID.    B1B020.
003500 AUTHOR.        R.FIGUEROA-PENA.
003600 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003700 DATE-WRITTEN.  22/06/1992.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO - DIVISION DE INVERSIONES.
004000******************************************************************
004100*        L O G    D E   M O D I F I C A C I O N E S             *
004200******************************************************************
004300*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
004400*  ------  ----------   --------    ------------------------    *
004500*  RFP     1992-06-22   B1-0003     VERSION ORIGINAL - ENTRADAS   B1-0003 
004600*                                   Y SALIDAS DE LA BITACORA.     B1-0003 
004700*  MGS     1993-02-09   B1-0005     SE AGREGA EL GATILLO DE       B1-0005 
004800*                                   ENTRADA POR MEDIANA DE ATR20. B1-0005 
004900*  MGS     1994-05-30   B1-0008     SE INCLUYEN LAS SENALES DE    B1-0008 
005000*                                   RUPTURA (LARGO Y CORTO).      B1-0008 
005100*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA EL    B1-0012 
005200*                                   CAMBIO DE SIGLO.              B1-0012 
005300*  JTS     2002-01-14   B1-0017     SE CORRIGE LA PRIORIDAD DEL   B1-0017 
005400*                                   STOP SOBRE EL OBJETIVO CUANDO B1-0017 
005500*                                   AMBOS SE TOCAN EN LA MISMA    B1-0017 
005600*                                   BARRA.                        B1-0017 
005700*  CAO     2005-10-03   B1-0023     SE DEJA LA OPERACION ABIERTA  B1-0023 
005800*                                   AL FINAL DE LA SERIE COMO     B1-0023 
005900*                                   POSICION VIVA REDONDEADA.     B1-0023 
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700******************************************************************
006800 DATA DIVISION.
006900*
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*                  AREA DE VARIABLES AUXILIARES                  *
007300******************************************************************
007400 01  WS-VARIABLES-AUXILIARES.
007500*
007600     05  WS-PROGRAMA                 PIC X(07)  VALUE 'B1B020'.
007700*
007800     05  WS-LONG-MR-FLAG             PIC X(01)  VALUE 'N'.
007900     05  WS-SHORT-MR-FLAG            PIC X(01)  VALUE 'N'.
008000     05  WS-LONG-BO-FLAG             PIC X(01)  VALUE 'N'.
008100     05  WS-SHORT-BO-FLAG            PIC X(01)  VALUE 'N'.
008200     05  WS-SALIDA-FLAG              PIC X(01)  VALUE 'N'.
008300         88  WS-88-HAY-SALIDA               VALUE 'Y'.
008400*
008500     05  WS-UNIT-RIESGO              PIC S9(7)V9(4) VALUE ZEROS.
008600     05  WS-PRECIO-SALIDA            PIC S9(7)V9(2) VALUE ZEROS.
008700     05  WS-PNL-CALC                 PIC S9(9)V9(2) VALUE ZEROS.
008800*
008900*     REDEFINES PARA DESGLOSAR LOS MONTOS CALCULADOS EN SU PARTE   *
009000*     ENTERA Y DECIMAL CUANDO SE ARMAN LOS AVISOS DE LA BITACORA   *
009100     05  WS-UNIT-RIESGO-X REDEFINES WS-UNIT-RIESGO.
009200         10  WS-UNIT-RIESGO-ENTERO   PIC S9(7).
009300         10  WS-UNIT-RIESGO-DEC      PIC 9(4).
009400*
009500     05  WS-PRECIO-SALIDA-X REDEFINES WS-PRECIO-SALIDA.
009600         10  WS-PRECIO-SALIDA-ENTERO PIC S9(7).
009700         10  WS-PRECIO-SALIDA-DEC    PIC 9(2).
009800*
009900     05  WS-PNL-CALC-X REDEFINES WS-PNL-CALC.
010000         10  WS-PNL-CALC-ENTERO      PIC S9(9).
010100         10  WS-PNL-CALC-DEC         PIC 9(2).
010200******************************************************************
010300*                        AREA DE CONTANTES                       *
010400******************************************************************
010500 01  CT-CONTANTES.
010600     05  CT-PROGRAMA                 PIC X(08)   VALUE 'B1B020'.
010700     05  CT-VARIANTE-ESTRATEGIA      PIC X(25)   VALUE
010800         'ASIAN-HOURS-BTC-V1'.
010900     05  CT-PCT-STOP-MR              PIC V9(3)   VALUE 0.005.
011000     05  CT-FACTOR-TARGET-ATR        PIC 9V9     VALUE 3.0.
011100     05  CT-HORA-ASIA-FIN            PIC 9(02)   COMP VALUE 11.
011200     05  CT-HORA-US-INI              PIC 9(02)   COMP VALUE 15.
011300     05  CT-HORA-US-FIN              PIC 9(02)   COMP VALUE 20.
011400     05  CT-RSI-UMBRAL-MR-LARGO      PIC 9(03)V9 VALUE 30.0.
011500     05  CT-RSI-UMBRAL-MR-CORTO      PIC 9(03)V9 VALUE 70.0.
011600     05  CT-RSI-UMBRAL-BO-LARGO      PIC 9(03)V9 VALUE 60.0.
011700     05  CT-RSI-UMBRAL-BO-CORTO      PIC 9(03)V9 VALUE 40.0.
011800******************************************************************
011900*                AREA DE MENSAJES                                *
012000******************************************************************
012100 01  ME-MENSAJES-ERROR.
012200     05  ME-OK                       PIC X(60)   VALUE SPACES.
012300******************************************************************
012400*                        AREA DE INDICES                         *
012500******************************************************************
012600 01  IN-INDICES.
012700     05  IN-BARRA                    PIC S9(05) COMP VALUE ZEROS.
012800******************************************************************
012900 LINKAGE SECTION.
013000*
013100 01  LK-B1WC901.
013200     COPY B1WC901.
013300 01  LK-B1RC901.
013400     COPY B1RC901.
013500******************************************************************
013600 PROCEDURE DIVISION USING LK-B1WC901 LK-B1RC901.
013700*
013800 MAINLINE.
013900*
014000     PERFORM 1000-INICIO
014100        THRU 1000-INICIO-EXIT
014200*
014300     PERFORM 2000-PROCESO
014400        THRU 2000-PROCESO-EXIT
014500*
014600     GOBACK
014700     .
014800******************************************************************
014900*                         1000-INICIO                            *
015000******************************************************************
015100 1000-INICIO.
015200*
015300     MOVE '00'                       TO B1-RET-CODE
015400     MOVE CT-PROGRAMA                TO B1-RET-PROGRAM
015500     MOVE SPACES                     TO B1-RET-PARAGRAPH
015600                                         B1-RET-MESSAGE
015700*
015800     .
015900 1000-INICIO-EXIT.
016000     EXIT.
016100******************************************************************
016200*                        2000-PROCESO                            *
016300*  RECORRE LA TABLA DE BARRAS UNA SOLA VEZ, EN ORDEN CRONOLOGICO, *
016400*  SIMULANDO LA BITACORA. AL TERMINAR, SI QUEDA UNA OPERACION     *
016500*  ABIERTA LA ARMA COMO POSICION VIVA.                           *
016600******************************************************************
016700 2000-PROCESO.
016800*
016900     PERFORM 2050-PROCESAR-UNA-BARRA
017000        THRU 2050-PROCESAR-UNA-BARRA-EXIT
017100        VARYING IN-BARRA FROM 1 BY 1
017200          UNTIL IN-BARRA > B1-BAR-COUNT
017300*
017400     IF  B1-88-TRADE-OPEN
017500         PERFORM 2600-ARMAR-POSICION-VIVA
017600            THRU 2600-ARMAR-POSICION-VIVA-EXIT
017700     END-IF
017800*
017900     .
018000 2000-PROCESO-EXIT.
018100     EXIT.
018200******************************************************************
018300 2050-PROCESAR-UNA-BARRA.
018400*
018500*     SIN SMA20 O SIN ATR20 DEFINIDOS LA BARRA NO PARTICIPA        *
018600     IF  NOT B1-88-SMA20-OK (IN-BARRA)
018700         GO TO 2050-PROCESAR-UNA-BARRA-EXIT
018800     END-IF
018900     IF  NOT B1-88-ATR20-OK (IN-BARRA)
019000         GO TO 2050-PROCESAR-UNA-BARRA-EXIT
019100     END-IF
019200*
019300     IF  B1-88-TRADE-NONE
019400         IF  B1-BE-UTC-HOUR (IN-BARRA) <= CT-HORA-ASIA-FIN
019500         AND B1-BE-ATR20 (IN-BARRA) > B1-ATR-MEDIAN-WHOLE
019600             PERFORM 2100-EVALUAR-ENTRADA
019700                THRU 2100-EVALUAR-ENTRADA-EXIT
019800         END-IF
019900     ELSE
020000         PERFORM 2200-EVALUAR-SALIDA
020100            THRU 2200-EVALUAR-SALIDA-EXIT
020200     END-IF
020300*
020400     .
020500 2050-PROCESAR-UNA-BARRA-EXIT.
020600     EXIT.
020700******************************************************************
020800*                   2100-EVALUAR-ENTRADA                        *
020900*  LAS CUATRO SENALES DE ENTRADA (U2-E DE LA NORMATIVA). SI MAS   *
021000*  DE UNA SE CUMPLE, EL LARGO TIENE PRIORIDAD SOBRE EL CORTO.     *
021100******************************************************************
021200 2100-EVALUAR-ENTRADA.
021300*
021400     MOVE 'N' TO WS-LONG-MR-FLAG WS-SHORT-MR-FLAG
021500                 WS-LONG-BO-FLAG WS-SHORT-BO-FLAG
021600*
021700     IF  B1-BE-CLOSE (IN-BARRA) < B1-BE-LOWER-BAND (IN-BARRA)
021800     AND B1-88-RSI14-OK (IN-BARRA)
021900     AND B1-BE-RSI14 (IN-BARRA) < CT-RSI-UMBRAL-MR-LARGO
022000         MOVE 'Y'                    TO WS-LONG-MR-FLAG
022100     END-IF
022200*
022300     IF  B1-BE-CLOSE (IN-BARRA) > B1-BE-UPPER-BAND (IN-BARRA)
022400     AND B1-88-RSI14-OK (IN-BARRA)
022500     AND B1-BE-RSI14 (IN-BARRA) > CT-RSI-UMBRAL-MR-CORTO
022600         MOVE 'Y'                    TO WS-SHORT-MR-FLAG
022700     END-IF
022800*
022900     IF  B1-88-BRKOUT-OK (IN-BARRA)
023000     AND B1-BE-CLOSE (IN-BARRA) > B1-BE-HIGH-3H (IN-BARRA)
023100     AND B1-88-RSI14-OK (IN-BARRA)
023200     AND B1-BE-RSI14 (IN-BARRA) > CT-RSI-UMBRAL-BO-LARGO
023300         MOVE 'Y'                    TO WS-LONG-BO-FLAG
023400     END-IF
023500*
023600     IF  B1-88-BRKOUT-OK (IN-BARRA)
023700     AND B1-BE-CLOSE (IN-BARRA) < B1-BE-LOW-3H (IN-BARRA)
023800     AND B1-88-RSI14-OK (IN-BARRA)
023900     AND B1-BE-RSI14 (IN-BARRA) < CT-RSI-UMBRAL-BO-CORTO
024000         MOVE 'Y'                    TO WS-SHORT-BO-FLAG
024100     END-IF
024200*
024300     IF  WS-LONG-MR-FLAG = 'Y' OR WS-LONG-BO-FLAG = 'Y'
024400         PERFORM 2150-ABRIR-LARGO THRU 2150-ABRIR-LARGO-EXIT
024500     ELSE
024600         IF  WS-SHORT-MR-FLAG = 'Y' OR WS-SHORT-BO-FLAG = 'Y'
024700             PERFORM 2160-ABRIR-CORTO THRU 2160-ABRIR-CORTO-EXIT
024800         END-IF
024900     END-IF
025000*
025100     .
025200 2100-EVALUAR-ENTRADA-EXIT.
025300     EXIT.
025400******************************************************************
025500 2150-ABRIR-LARGO.
025600*
025700     MOVE 'LONG '                    TO B1-OT-SIDE
025800     MOVE IN-BARRA                    TO B1-OT-ENTRY-IDX
025900     MOVE B1-BE-TIMESTAMP (IN-BARRA)   TO B1-OT-ENTRY-TIME
026000     MOVE B1-BE-CLOSE (IN-BARRA)       TO B1-OT-ENTRY-PRICE
026100     COMPUTE B1-OT-STOP = B1-OT-ENTRY-PRICE *
026200                           (1 - CT-PCT-STOP-MR)
026300     COMPUTE B1-OT-TARGET = B1-OT-ENTRY-PRICE +
026400             CT-FACTOR-TARGET-ATR * B1-BE-ATR20 (IN-BARRA)
026500     COMPUTE WS-UNIT-RIESGO = B1-OT-ENTRY-PRICE - B1-OT-STOP
026600     PERFORM 2180-CALC-TAMANO THRU 2180-CALC-TAMANO-EXIT
026700     SET B1-88-TRADE-OPEN             TO TRUE
026800*
026900     .
027000 2150-ABRIR-LARGO-EXIT.
027100     EXIT.
027200******************************************************************
027300 2160-ABRIR-CORTO.
027400*
027500     MOVE 'SHORT'                    TO B1-OT-SIDE
027600     MOVE IN-BARRA                    TO B1-OT-ENTRY-IDX
027700     MOVE B1-BE-TIMESTAMP (IN-BARRA)   TO B1-OT-ENTRY-TIME
027800     MOVE B1-BE-CLOSE (IN-BARRA)       TO B1-OT-ENTRY-PRICE
027900     COMPUTE B1-OT-STOP = B1-OT-ENTRY-PRICE *
028000                           (1 + CT-PCT-STOP-MR)
028100     COMPUTE B1-OT-TARGET = B1-OT-ENTRY-PRICE -
028200             CT-FACTOR-TARGET-ATR * B1-BE-ATR20 (IN-BARRA)
028300     COMPUTE WS-UNIT-RIESGO = B1-OT-STOP - B1-OT-ENTRY-PRICE
028400     PERFORM 2180-CALC-TAMANO THRU 2180-CALC-TAMANO-EXIT
028500     SET B1-88-TRADE-OPEN             TO TRUE
028600*
028700     .
028800 2160-ABRIR-CORTO-EXIT.
028900     EXIT.
029000******************************************************************
029100*                   2180-CALC-TAMANO                             *
029200*  TAMANO DE LA OPERACION = MONTO DE RIESGO / RIESGO UNITARIO,    *
029300*  A PLENA PRECISION (SE TRUNCA SOLO AL ESCRIBIR LA BITACORA).    *
029400******************************************************************
029500 2180-CALC-TAMANO.
029600*
029700     IF  WS-UNIT-RIESGO = ZEROS
029800         MOVE ZEROS                  TO B1-OT-SIZE
029900     ELSE
030000         COMPUTE B1-OT-SIZE = B1-RISK-AMOUNT / WS-UNIT-RIESGO
030100     END-IF
030200*
030300     .
030400 2180-CALC-TAMANO-EXIT.
030500     EXIT.
030600******************************************************************
030700*                   2200-EVALUAR-SALIDA                         *
030800*  ORDEN DE PRIORIDAD (U2-X DE LA NORMATIVA): 1) CIERRE POR       *
030900*  HORARIO DE SESION DE EE.UU. (15-20 UTC) AL PRECIO DE CIERRE;   *
031000*  2) STOP O OBJETIVO TOCADOS EN LA MISMA BARRA, CON PRIORIDAD    *
031100*  DEL STOP; 3) SIN CIERRE, LA OPERACION SIGUE ABIERTA.           *
031200******************************************************************
031300 2200-EVALUAR-SALIDA.
031400*
031500     MOVE 'N'                        TO WS-SALIDA-FLAG
031600*
031700     IF  B1-BE-UTC-HOUR (IN-BARRA) >= CT-HORA-US-INI
031800     AND B1-BE-UTC-HOUR (IN-BARRA) <= CT-HORA-US-FIN
031900         MOVE B1-BE-CLOSE (IN-BARRA)  TO WS-PRECIO-SALIDA
032000         MOVE 'Y'                    TO WS-SALIDA-FLAG
032100     ELSE
032200         IF  B1-OT-SIDE = 'LONG '
032300             IF  B1-BE-LOW (IN-BARRA) <= B1-OT-STOP
032400                 MOVE B1-OT-STOP      TO WS-PRECIO-SALIDA
032500                 MOVE 'Y'            TO WS-SALIDA-FLAG
032600             ELSE
032700                 IF  B1-BE-HIGH (IN-BARRA) >= B1-OT-TARGET
032800                     MOVE B1-OT-TARGET TO WS-PRECIO-SALIDA
032900                     MOVE 'Y'        TO WS-SALIDA-FLAG
033000                 END-IF
033100             END-IF
033200         ELSE
033300             IF  B1-BE-HIGH (IN-BARRA) >= B1-OT-STOP
033400                 MOVE B1-OT-STOP      TO WS-PRECIO-SALIDA
033500                 MOVE 'Y'            TO WS-SALIDA-FLAG
033600             ELSE
033700                 IF  B1-BE-LOW (IN-BARRA) <= B1-OT-TARGET
033800                     MOVE B1-OT-TARGET TO WS-PRECIO-SALIDA
033900                     MOVE 'Y'        TO WS-SALIDA-FLAG
034000                 END-IF
034100             END-IF
034200         END-IF
034300     END-IF
034400*
034500     IF  WS-88-HAY-SALIDA
034600         PERFORM 2250-CERRAR-OPERACION
034700            THRU 2250-CERRAR-OPERACION-EXIT
034800     END-IF
034900*
035000     .
035100 2200-EVALUAR-SALIDA-EXIT.
035200     EXIT.
035300******************************************************************
035400*                  2250-CERRAR-OPERACION                        *
035500*  ARMA EL RENGLON DE LA BITACORA, ACTUALIZA EL CAPITAL Y         *
035600*  REGISTRA EL PUNTO DE LA CURVA, Y LIBERA LA OPERACION ABIERTA.  *
035700******************************************************************
035800 2250-CERRAR-OPERACION.
035900*
036000     ADD 1                           TO B1-TRADE-COUNT
036100*
036200     MOVE CT-VARIANTE-ESTRATEGIA      TO B1-TL-VARIANT (B1-TRADE-COUNT)
036300     MOVE B1-OT-SIDE                  TO B1-TL-SIDE (B1-TRADE-COUNT)
036400     MOVE B1-OT-ENTRY-TIME            TO
036500             B1-TL-ENTRY-TIME (B1-TRADE-COUNT)
036600     MOVE B1-OT-ENTRY-PRICE           TO
036700             B1-TL-ENTRY-PRICE (B1-TRADE-COUNT)
036800     MOVE B1-OT-STOP                  TO B1-TL-STOP (B1-TRADE-COUNT)
036900     MOVE B1-OT-TARGET                TO B1-TL-TARGET (B1-TRADE-COUNT)
037000     MOVE B1-OT-SIZE                  TO
037100             B1-TL-SIZE-FULL (B1-TRADE-COUNT)
037200     MOVE B1-OT-SIZE                  TO B1-TL-SIZE (B1-TRADE-COUNT)
037300     MOVE B1-BE-TIMESTAMP (IN-BARRA)   TO
037400             B1-TL-EXIT-TIME (B1-TRADE-COUNT)
037500     MOVE WS-PRECIO-SALIDA            TO
037600             B1-TL-EXIT-PRICE (B1-TRADE-COUNT)
037700*
037800     IF  B1-OT-SIDE = 'LONG '
037900         COMPUTE WS-PNL-CALC = (WS-PRECIO-SALIDA -
038000                 B1-OT-ENTRY-PRICE) * B1-OT-SIZE
038100     ELSE
038200         COMPUTE WS-PNL-CALC = (B1-OT-ENTRY-PRICE -
038300                 WS-PRECIO-SALIDA) * B1-OT-SIZE
038400     END-IF
038500     MOVE WS-PNL-CALC                 TO B1-TL-PNL (B1-TRADE-COUNT)
038600*
038700     IF  WS-PNL-CALC > ZEROS
038800         SET B1-88-TRADE-WIN (B1-TRADE-COUNT)  TO TRUE
038900     ELSE
039000         IF  WS-PNL-CALC < ZEROS
039100             SET B1-88-TRADE-LOSS (B1-TRADE-COUNT) TO TRUE
039200         ELSE
039300             SET B1-88-TRADE-FLAT (B1-TRADE-COUNT) TO TRUE
039400         END-IF
039500     END-IF
039600*
039700     ADD WS-PNL-CALC                 TO B1-EQUITY
039800     MOVE B1-BE-TIMESTAMP (IN-BARRA)   TO
039900             B1-EP-EXIT-TIME (B1-TRADE-COUNT)
040000     MOVE B1-EQUITY                   TO
040100             B1-EP-EQUITY (B1-TRADE-COUNT)
040200*
040300     INITIALIZE B1-OPEN-TRADE
040400     SET B1-88-TRADE-NONE             TO TRUE
040500*
040600     .
040700 2250-CERRAR-OPERACION-EXIT.
040800     EXIT.
040900******************************************************************
041000*               2600-ARMAR-POSICION-VIVA                        *
041100*  LA OPERACION QUE QUEDA ABIERTA AL TERMINAR LA SERIE SE         *
041200*  REPORTA COMO POSICION VIVA, CON LOS PRECIOS REDONDEADOS A      *
041300*  UNIDADES ENTERAS.                                             *
041400******************************************************************
041500 2600-ARMAR-POSICION-VIVA.
041600*
041700     MOVE CT-VARIANTE-ESTRATEGIA      TO B1-LP-VARIANT
041800     MOVE B1-OT-ENTRY-TIME            TO B1-LP-ENTRY-TIME
041900     MOVE B1-OT-SIDE                  TO B1-LP-POSITION
042000     COMPUTE B1-LP-ENTRY-PRICE ROUNDED = B1-OT-ENTRY-PRICE
042100     COMPUTE B1-LP-STOP-PRICE  ROUNDED = B1-OT-STOP
042200     COMPUTE B1-LP-TP-PRICE    ROUNDED = B1-OT-TARGET
042300     SET B1-88-LP-OPEN                TO TRUE
042400*
042500     .
042600 2600-ARMAR-POSICION-VIVA-EXIT.
042700     EXIT.
