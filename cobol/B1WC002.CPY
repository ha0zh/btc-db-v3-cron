000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC002                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: UNA ENTRADA DE LA TABLA DE BARRAS CON SUS        *
000800*               INDICADORES CALCULADOS (R1 + R2 DE LA ESPEC.).   *
000900*               ESTA ES LA UNIDAD QUE SE REPITE EN LA TABLA      *
001000*               B1-BAR-TABLE DE B1WC901.                         *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001600*  ------  ----------   --------    ------------------------    *
001700*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001800*  MGS     1992-07-02   B1-0004     SE AGREGA B1-BE-UTC-HOUR     *
001900*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
002000******************************************************************
002100 15  B1-BE-TIMESTAMP             PIC X(19).
002200 15  B1-BE-TS-PARTES REDEFINES B1-BE-TIMESTAMP.
002300     20  B1-BE-TS-ANO            PIC 9(04).
002400     20  FILLER                  PIC X(01).
002500     20  B1-BE-TS-MES            PIC 9(02).
002600     20  FILLER                  PIC X(01).
002700     20  B1-BE-TS-DIA            PIC 9(02).
002800     20  FILLER                  PIC X(01).
002900     20  B1-BE-TS-HORA           PIC 9(02).
003000     20  FILLER                  PIC X(06).
003100 15  B1-BE-OPEN                  PIC S9(7)V9(2).
003200 15  B1-BE-HIGH                  PIC S9(7)V9(2).
003300 15  B1-BE-LOW                   PIC S9(7)V9(2).
003400 15  B1-BE-CLOSE                 PIC S9(7)V9(2).
003500 15  B1-BE-VOLUME                PIC S9(9)V9(4).
003600 15  B1-BE-TRUE-RANGE            PIC S9(7)V9(4).
003700 15  B1-BE-SMA20                 PIC S9(7)V9(4).
003800 15  B1-BE-STD20                 PIC S9(7)V9(4).
003900 15  B1-BE-UPPER-BAND            PIC S9(7)V9(4).
004000 15  B1-BE-LOWER-BAND            PIC S9(7)V9(4).
004100 15  B1-BE-ATR20                 PIC S9(7)V9(4).
004200 15  B1-BE-ATR20-MED-ALL         PIC S9(7)V9(4).
004300 15  B1-BE-ATR20-MED-180         PIC S9(7)V9(4).
004400 15  B1-BE-RSI14                 PIC S9(3)V9(4).
004500 15  B1-BE-SMA200                PIC S9(7)V9(4).
004600 15  B1-BE-HIGH-3H               PIC S9(7)V9(2).
004700 15  B1-BE-LOW-3H                PIC S9(7)V9(2).
004800 15  B1-BE-UTC-HOUR              PIC 9(02)  COMP.
004900 15  B1-BE-AVG-GAIN              PIC S9(7)V9(4).
005000 15  B1-BE-AVG-LOSS              PIC S9(7)V9(4).
005100 15  B1-BE-FLAGS.
005200     20  B1-BE-SMA20-VALID       PIC X(01)  VALUE 'N'.
005300         88  B1-88-SMA20-OK             VALUE 'Y'.
005400     20  B1-BE-ATR20-VALID       PIC X(01)  VALUE 'N'.
005500         88  B1-88-ATR20-OK             VALUE 'Y'.
005600     20  B1-BE-ATRMA-VALID       PIC X(01)  VALUE 'N'.
005700         88  B1-88-ATRMA-OK             VALUE 'Y'.
005800     20  B1-BE-ATR180-VALID      PIC X(01)  VALUE 'N'.
005900         88  B1-88-ATR180-OK            VALUE 'Y'.
006000     20  B1-BE-RSI14-VALID       PIC X(01)  VALUE 'N'.
006100         88  B1-88-RSI14-OK             VALUE 'Y'.
006200     20  B1-BE-SMA200-VALID      PIC X(01)  VALUE 'N'.
006300         88  B1-88-SMA200-OK            VALUE 'Y'.
006400     20  B1-BE-BRKOUT-VALID      PIC X(01)  VALUE 'N'.
006500         88  B1-88-BRKOUT-OK            VALUE 'Y'.
006600 15  FILLER                      PIC X(08).
