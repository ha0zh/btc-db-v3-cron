000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1B030                                              *
000400*                                                                *
000500*  FECHA CREACION: 09/02/1993                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA BITACORA DE OPERACIONES  *
001500*                     Y LA CURVA DE CAPITAL POR CALL DESDE        *
001600*                     B1B001, YA ARMADAS POR B1B020).            *
001700* ------------------                                             *
001800* PROCESO GLOBAL: SUBPROGRAMA QUE RESUME EL DESEMPENO DE LA       *
001900*  CORRIDA - TASA DE ACIERTO, RELACION GANANCIA/PERDIDA, RETORNO  *
002000*  ACUMULADO, CAIDA MAXIMA DE CAPITAL, RACHAS CONSECUTIVAS DE     *
002100*  GANANCIA Y PERDIDA, Y LAS ESTADISTICAS DE LAS VENTANAS MOVILES *
002200*  DE 7, 30 Y 90 DIAS MEDIDAS DESDE EL CIERRE DE LA ULTIMA         *
002300*  OPERACION DE LA BITACORA (NO DESDE LA FECHA DEL RELOJ).        *
002400******************************************************************
002500*                                                                *
002600*         I D E N T I F I C A T I O N   D I V I S I O N          *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000*
003100 PROGRAM-ID.    B1B030.
003200 AUTHOR.        M.GUTIERREZ-SOLIS.
003300 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  09/02/1993.
003500 DATE-COMPILED.
003600 SECURITY.      USO INTERNO - DIVISION DE INVERSIONES.
003700******************************************************************
003800*        L O G    D E   M O D I F I C A C I O N E S             *
003900******************************************************************
004000*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
004100*  ------  ----------   --------    ------------------------    *
004200*  MGS     1993-02-09   B1-0005     VERSION ORIGINAL - TASA DE    B1-0005 
004300*                                   ACIERTO Y RETORNO ACUMULADO.  B1-0005 
004400*  MGS     1993-11-30   B1-0006     SE AGREGA LA CAIDA MAXIMA DE  B1-0006 
004500*                                   CAPITAL SOBRE LA CURVA.       B1-0006 
004600*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA EL    B1-0012 
004700*                                   CAMBIO DE SIGLO.              B1-0012 
004800*  JTS     2000-06-19   B1-0014     SE AGREGAN LAS RACHAS MAXIMAS B1-0014 
004900*                                   DE GANANCIAS Y PERDIDAS.      B1-0014 
005000*  CAO     2008-04-22   B1-0030     SE AGREGAN LAS VENTANAS DE 7, B1-0030 
005100*                                   30 Y 90 DIAS MEDIDAS DESDE EL B1-0030 
005200*                                   CIERRE DE LA ULTIMA OPERACION,B1-0030 
005300*                                   CALCULANDO LA FECHA JULIANA   B1-0030 
005400*                                   DE CADA CIERRE SIN USAR       B1-0030 
005500*                                   FUNCIONES INTRINSECAS.        B1-0030 
005600*  CAO     2011-08-19   B1-0035     LOS ACUMULADORES DE            B1-0035
005700*                                   PERDIDA, PICO DE CAPITAL Y    B1-0035
005800*                                   VENTANAS DE PNL PASAN A       B1-0035
005900*                                   COMP-3 SEGUN NORMA DE LA      B1-0035
006000*                                   CASA PARA MONTOS.             B1-0035
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300*
006400 CONFIGURATION SECTION.
006500*
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800******************************************************************
006900 DATA DIVISION.
007000*
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*                  AREA DE VARIABLES AUXILIARES                  *
007400******************************************************************
007500 01  WS-VARIABLES-AUXILIARES.
007600*
007700     05  WS-PROGRAMA                 PIC X(07)  VALUE 'B1B030'.
007800*
007900     05  WS-CONT-GANADORAS           PIC 9(05)  COMP VALUE ZEROS.
008000     05  WS-CONT-PERDEDORAS          PIC 9(05)  COMP VALUE ZEROS.
008100     05  WS-SUMA-GANANCIAS           PIC S9(9)V9(2) VALUE ZEROS.
008200     05  WS-SUMA-PERDIDAS            PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
008300     05  WS-PROMEDIO-GANANCIA        PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
008400     05  WS-PROMEDIO-PERDIDA         PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
008500*
008600     05  WS-PICO-CAPITAL             PIC S9(11)V9(2) COMP-3 VALUE ZEROS.
008700     05  WS-MAX-PICO                 PIC S9(11)V9(2) COMP-3 VALUE ZEROS.
008800     05  WS-MAX-DD                   PIC S9(11)V9(2) VALUE ZEROS.
008900     05  WS-DRAWDOWN-ACTUAL          PIC S9(11)V9(2) COMP-3 VALUE ZEROS.
009000*
009100     05  WS-RACHA-ACTUAL-G           PIC 9(05)  COMP VALUE ZEROS.
009200     05  WS-RACHA-ACTUAL-P           PIC 9(05)  COMP VALUE ZEROS.
009300*
009400*     AREA DE TRABAJO DE FECHA JULIANA (FORMULA DE FLIEGEL Y VAN   *
009500*     FLANDERN) - NO SE USAN FUNCIONES INTRINSECAS DE FECHA        *
009600     05  WS-TS-TRABAJO               PIC X(19)  VALUE SPACES.
009700     05  WS-TS-PARTES REDEFINES WS-TS-TRABAJO.
009800         10  WS-TS-ANO                PIC 9(04).
009900         10  FILLER                   PIC X(01).
010000         10  WS-TS-MES                PIC 9(02).
010100         10  FILLER                   PIC X(01).
010200         10  WS-TS-DIA                PIC 9(02).
010300         10  FILLER                   PIC X(01).
010400         10  WS-TS-HORA               PIC 9(02).
010500         10  FILLER                   PIC X(06).
010600     05  WS-JDN-A                    PIC S9(9)  COMP VALUE ZEROS.
010700     05  WS-JDN-Y                    PIC S9(9)  COMP VALUE ZEROS.
010800     05  WS-JDN-M                    PIC S9(9)  COMP VALUE ZEROS.
010900     05  WS-JDN                      PIC S9(9)  COMP VALUE ZEROS.
011000     05  WS-HORAS-ABS                PIC S9(9)  COMP VALUE ZEROS.
011100     05  WS-HORAS-REF                PIC S9(9)  COMP VALUE ZEROS.
011200     05  WS-DELTA-HORAS              PIC S9(9)  COMP VALUE ZEROS.
011300*
011400     05  WS-CONT-7D                  PIC 9(05)  COMP VALUE ZEROS.
011500     05  WS-CONT-30D                 PIC 9(05)  COMP VALUE ZEROS.
011600     05  WS-CONT-3M                  PIC 9(05)  COMP VALUE ZEROS.
011700     05  WS-GANA-7D                  PIC 9(05)  COMP VALUE ZEROS.
011800     05  WS-GANA-30D                 PIC 9(05)  COMP VALUE ZEROS.
011900     05  WS-GANA-3M                  PIC 9(05)  COMP VALUE ZEROS.
012000     05  WS-PNL-7D                   PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
012100     05  WS-PNL-30D                  PIC S9(9)V9(2) COMP-3 VALUE ZEROS.
012200     05  WS-PNL-3M                   PIC S9(9)V9(2) VALUE ZEROS.
012300*
012400*     REDEFINES PARA DESGLOSAR LOS MONTOS EN PARTE ENTERA Y        *
012500*     DECIMAL AL VALIDAR LOS TOTALES DE LA VENTANA DE 90 DIAS      *
012600     05  WS-PNL-3M-X REDEFINES WS-PNL-3M.
012700         10  WS-PNL-3M-ENTERO        PIC S9(9).
012800         10  WS-PNL-3M-DEC           PIC 9(2).
012900*
013000     05  WS-MAX-DD-X REDEFINES WS-MAX-DD.
013100         10  WS-MAX-DD-ENTERO        PIC S9(11).
013200         10  WS-MAX-DD-DEC           PIC 9(2).
013300*
013400     05  WS-SUMA-GANANCIAS-X REDEFINES WS-SUMA-GANANCIAS.
013500         10  WS-SUMA-GAN-ENTERO      PIC S9(9).
013600         10  WS-SUMA-GAN-DEC         PIC 9(2).
013700******************************************************************
013800*                        AREA DE CONTANTES                       *
013900******************************************************************
014000 01  CT-CONTANTES.
014100     05  CT-PROGRAMA                 PIC X(08)   VALUE 'B1B030'.
014200     05  CT-VARIANTE-ESTRATEGIA      PIC X(25)   VALUE
014300         'ASIAN-HOURS-BTC-V1'.
014400     05  CT-CAPITAL-INICIAL          PIC S9(9)V9(2)
014500                                      VALUE 100000.00.
014600     05  CT-PCT-RIESGO-NOMINAL       PIC 9V9     VALUE 5.0.
014700     05  CT-VENTANA-7D               PIC 9(05)   COMP VALUE 168.
014800     05  CT-VENTANA-30D              PIC 9(05)   COMP VALUE 720.
014900     05  CT-VENTANA-3M               PIC 9(05)   COMP VALUE 2160.
015000******************************************************************
015100*                AREA DE MENSAJES                                *
015200******************************************************************
015300 01  ME-MENSAJES-ERROR.
015400     05  ME-OK                       PIC X(60)   VALUE SPACES.
015500******************************************************************
015600*                        AREA DE INDICES                         *
015700******************************************************************
015800 01  IN-INDICES.
015900     05  IN-TRADE                    PIC S9(05) COMP VALUE ZEROS.
016000******************************************************************
016100 LINKAGE SECTION.
016200*
016300 01  LK-B1WC901.
016400     COPY B1WC901.
016500 01  LK-B1RC901.
016600     COPY B1RC901.
016700******************************************************************
016800 PROCEDURE DIVISION USING LK-B1WC901 LK-B1RC901.
016900*
017000 MAINLINE.
017100*
017200     PERFORM 1000-INICIO
017300        THRU 1000-INICIO-EXIT
017400*
017500     PERFORM 2000-PROCESO
017600        THRU 2000-PROCESO-EXIT
017700*
017800     GOBACK
017900     .
018000******************************************************************
018100*                         1000-INICIO                            *
018200******************************************************************
018300 1000-INICIO.
018400*
018500     MOVE '00'                       TO B1-RET-CODE
018600     MOVE CT-PROGRAMA                TO B1-RET-PROGRAM
018700     MOVE SPACES                     TO B1-RET-PARAGRAPH
018800                                         B1-RET-MESSAGE
018900*
019000     MOVE CT-VARIANTE-ESTRATEGIA      TO B1-MR-VARIANT
019100     MOVE CT-PCT-RIESGO-NOMINAL       TO B1-MR-CAPITAL-RISK-PCT
019200     MOVE B1-TRADE-COUNT              TO B1-MR-TRADES
019300*
019400     .
019500 1000-INICIO-EXIT.
019600     EXIT.
019700******************************************************************
019800*                        2000-PROCESO                            *
019900******************************************************************
020000 2000-PROCESO.
020100*
020200     PERFORM 2100-CALC-TASA-ACIERTO
020300        THRU 2100-CALC-TASA-ACIERTO-EXIT
020400*
020500     PERFORM 2200-CALC-RETORNO-AC
020600        THRU 2200-CALC-RETORNO-AC-EXIT
020700*
020800     PERFORM 2300-CALC-DRAWDOWN
020900        THRU 2300-CALC-DRAWDOWN-EXIT
021000*
021100     PERFORM 2400-CALC-RACHAS
021200        THRU 2400-CALC-RACHAS-EXIT
021300*
021400     PERFORM 2500-CALC-VENTANAS
021500        THRU 2500-CALC-VENTANAS-EXIT
021600*
021700     .
021800 2000-PROCESO-EXIT.
021900     EXIT.
022000******************************************************************
022100*                2100-CALC-TASA-ACIERTO                         *
022200*  PORCENTAJE DE OPERACIONES GANADORAS Y RELACION GANANCIA/       *
022300*  PERDIDA PROMEDIO (CERO SI NO HAY OPERACIONES DE ALGUN TIPO).   *
022400******************************************************************
022500 2100-CALC-TASA-ACIERTO.
022600*
022700     MOVE ZEROS TO WS-CONT-GANADORAS WS-CONT-PERDEDORAS
022800                   WS-SUMA-GANANCIAS WS-SUMA-PERDIDAS
022900*
023000     IF  B1-TRADE-COUNT = ZEROS
023100         MOVE ZEROS                  TO B1-MR-WIN-RATE-PCT
023200                                         B1-MR-WIN-LOSS-RATIO
023300         GO TO 2100-CALC-TASA-ACIERTO-EXIT
023400     END-IF
023500*
023600     PERFORM 2120-ACUMULAR-RESULTADO
023700        THRU 2120-ACUMULAR-RESULTADO-EXIT
023800        VARYING IN-TRADE FROM 1 BY 1
023900          UNTIL IN-TRADE > B1-TRADE-COUNT
024000*
024100     COMPUTE B1-MR-WIN-RATE-PCT ROUNDED =
024200             WS-CONT-GANADORAS * 100 / B1-TRADE-COUNT
024300*
024400     IF  WS-CONT-GANADORAS = ZEROS
024500         MOVE ZEROS                  TO WS-PROMEDIO-GANANCIA
024600     ELSE
024700         COMPUTE WS-PROMEDIO-GANANCIA =
024800                 WS-SUMA-GANANCIAS / WS-CONT-GANADORAS
024900     END-IF
025000*
025100     IF  WS-CONT-PERDEDORAS = ZEROS
025200         MOVE ZEROS                  TO WS-PROMEDIO-PERDIDA
025300         MOVE ZEROS                  TO B1-MR-WIN-LOSS-RATIO
025400     ELSE
025500         COMPUTE WS-PROMEDIO-PERDIDA =
025600                 WS-SUMA-PERDIDAS / WS-CONT-PERDEDORAS
025700         COMPUTE B1-MR-WIN-LOSS-RATIO ROUNDED =
025800                 WS-PROMEDIO-GANANCIA /
025900                 (ZEROS - WS-PROMEDIO-PERDIDA)
026000     END-IF
026100*
026200     .
026300 2100-CALC-TASA-ACIERTO-EXIT.
026400     EXIT.
026500******************************************************************
026600 2120-ACUMULAR-RESULTADO.
026700*
026800     IF  B1-88-TRADE-WIN (IN-TRADE)
026900         ADD 1                       TO WS-CONT-GANADORAS
027000         ADD B1-TL-PNL (IN-TRADE)    TO WS-SUMA-GANANCIAS
027100     ELSE
027200         IF  B1-88-TRADE-LOSS (IN-TRADE)
027300             ADD 1                   TO WS-CONT-PERDEDORAS
027400             ADD B1-TL-PNL (IN-TRADE) TO WS-SUMA-PERDIDAS
027500         END-IF
027600     END-IF
027700*
027800     .
027900 2120-ACUMULAR-RESULTADO-EXIT.
028000     EXIT.
028100******************************************************************
028200*                 2200-CALC-RETORNO-AC                          *
028300******************************************************************
028400 2200-CALC-RETORNO-AC.
028500*
028600     COMPUTE B1-MR-CUM-RETURN-PCT ROUNDED =
028700             (B1-EQUITY - CT-CAPITAL-INICIAL) * 100 /
028800             CT-CAPITAL-INICIAL
028900*
029000     .
029100 2200-CALC-RETORNO-AC-EXIT.
029200     EXIT.
029300******************************************************************
029400*                  2300-CALC-DRAWDOWN                           *
029500*  RECORRE LA CURVA DE CAPITAL MANTENIENDO EL PICO MAS ALTO       *
029600*  VISTO HASTA CADA PUNTO Y LA CAIDA MAXIMA RESPECTO DE ESE PICO. *
029700******************************************************************
029800 2300-CALC-DRAWDOWN.
029900*
030000     IF  B1-TRADE-COUNT = ZEROS
030100         MOVE ZEROS                  TO B1-MR-MAX-DD-PCT
030200         GO TO 2300-CALC-DRAWDOWN-EXIT
030300     END-IF
030400*
030500     MOVE ZEROS                      TO WS-PICO-CAPITAL
030600                                         WS-MAX-PICO
030700                                         WS-MAX-DD
030800*
030900     PERFORM 2320-ACTUALIZAR-PICO
031000        THRU 2320-ACTUALIZAR-PICO-EXIT
031100        VARYING IN-TRADE FROM 1 BY 1
031200          UNTIL IN-TRADE > B1-TRADE-COUNT
031300*
031400     IF  WS-MAX-PICO = ZEROS
031500         MOVE ZEROS                  TO B1-MR-MAX-DD-PCT
031600     ELSE
031700         COMPUTE B1-MR-MAX-DD-PCT ROUNDED =
031800                 WS-MAX-DD * 100 / WS-MAX-PICO
031900     END-IF
032000*
032100     .
032200 2300-CALC-DRAWDOWN-EXIT.
032300     EXIT.
032400******************************************************************
032500 2320-ACTUALIZAR-PICO.
032600*
032700     IF  B1-EP-EQUITY (IN-TRADE) > WS-PICO-CAPITAL
032800         MOVE B1-EP-EQUITY (IN-TRADE) TO WS-PICO-CAPITAL
032900     END-IF
033000     IF  WS-PICO-CAPITAL > WS-MAX-PICO
033100         MOVE WS-PICO-CAPITAL        TO WS-MAX-PICO
033200     END-IF
033300     COMPUTE WS-DRAWDOWN-ACTUAL = WS-PICO-CAPITAL -
033400                                   B1-EP-EQUITY (IN-TRADE)
033500     IF  WS-DRAWDOWN-ACTUAL > WS-MAX-DD
033600         MOVE WS-DRAWDOWN-ACTUAL     TO WS-MAX-DD
033700     END-IF
033800*
033900     .
034000 2320-ACTUALIZAR-PICO-EXIT.
034100     EXIT.
034200******************************************************************
034300*                   2400-CALC-RACHAS                            *
034400*  RACHA MAXIMA DE GANANCIAS Y DE PERDIDAS CONSECUTIVAS. UNA      *
034500*  OPERACION SIN GANANCIA NI PERDIDA (PNL CERO) CORTA AMBAS       *
034600*  RACHAS SIN FORMAR PARTE DE NINGUNA.                           *
034700******************************************************************
034800 2400-CALC-RACHAS.
034900*
035000     MOVE ZEROS TO WS-RACHA-ACTUAL-G WS-RACHA-ACTUAL-P
035100                   B1-MR-MAX-CONSEC-WIN B1-MR-MAX-CONSEC-LOSS
035200*
035300     PERFORM 2420-EVALUAR-RACHA
035400        THRU 2420-EVALUAR-RACHA-EXIT
035500        VARYING IN-TRADE FROM 1 BY 1
035600          UNTIL IN-TRADE > B1-TRADE-COUNT
035700*
035800     .
035900 2400-CALC-RACHAS-EXIT.
036000     EXIT.
036100******************************************************************
036200 2420-EVALUAR-RACHA.
036300*
036400     IF  B1-88-TRADE-WIN (IN-TRADE)
036500         ADD 1                       TO WS-RACHA-ACTUAL-G
036600         MOVE ZEROS                  TO WS-RACHA-ACTUAL-P
036700         IF  WS-RACHA-ACTUAL-G > B1-MR-MAX-CONSEC-WIN
036800             MOVE WS-RACHA-ACTUAL-G  TO B1-MR-MAX-CONSEC-WIN
036900         END-IF
037000     ELSE
037100         IF  B1-88-TRADE-LOSS (IN-TRADE)
037200             ADD 1                   TO WS-RACHA-ACTUAL-P
037300             MOVE ZEROS              TO WS-RACHA-ACTUAL-G
037400             IF  WS-RACHA-ACTUAL-P > B1-MR-MAX-CONSEC-LOSS
037500                 MOVE WS-RACHA-ACTUAL-P TO B1-MR-MAX-CONSEC-LOSS
037600             END-IF
037700         ELSE
037800             MOVE ZEROS              TO WS-RACHA-ACTUAL-G
037900                                         WS-RACHA-ACTUAL-P
038000         END-IF
038100     END-IF
038200*
038300     .
038400 2420-EVALUAR-RACHA-EXIT.
038500     EXIT.
038600******************************************************************
038700*                  2500-CALC-VENTANAS                           *
038800*  ESTADISTICAS DE LAS VENTANAS MOVILES DE 7, 30 Y 90 DIAS,       *
038900*  MEDIDAS HACIA ATRAS DESDE EL CIERRE DE LA ULTIMA OPERACION.    *
039000******************************************************************
039100 2500-CALC-VENTANAS.
039200*
039300     MOVE ZEROS TO B1-MR-TRADES-7D B1-MR-TRADES-30D
039400                   B1-MR-TRADES-3M B1-MR-WINRATE-7D
039500                   B1-MR-WINRATE-30D B1-MR-WINRATE-3M
039600                   B1-MR-PNL-7D B1-MR-PNL-30D B1-MR-PNL-3M
039700*
039800     IF  B1-TRADE-COUNT = ZEROS
039900         GO TO 2500-CALC-VENTANAS-EXIT
040000     END-IF
040100*
040200     MOVE B1-TL-EXIT-TIME (B1-TRADE-COUNT) TO WS-TS-TRABAJO
040300     PERFORM 2550-CALC-HORAS-ABSOLUTAS
040400        THRU 2550-CALC-HORAS-ABSOLUTAS-EXIT
040500     MOVE WS-HORAS-ABS               TO WS-HORAS-REF
040600*
040700     MOVE ZEROS TO WS-CONT-7D WS-CONT-30D WS-CONT-3M
040800                   WS-GANA-7D WS-GANA-30D WS-GANA-3M
040900                   WS-PNL-7D WS-PNL-30D WS-PNL-3M
041000*
041100     PERFORM 2520-ACUMULAR-VENTANA
041200        THRU 2520-ACUMULAR-VENTANA-EXIT
041300        VARYING IN-TRADE FROM 1 BY 1
041400          UNTIL IN-TRADE > B1-TRADE-COUNT
041500*
041600     MOVE WS-CONT-7D                 TO B1-MR-TRADES-7D
041700     MOVE WS-CONT-30D                TO B1-MR-TRADES-30D
041800     MOVE WS-CONT-3M                 TO B1-MR-TRADES-3M
041900*
042000     IF  WS-CONT-7D = ZEROS
042100         MOVE ZEROS                  TO B1-MR-WINRATE-7D
042200     ELSE
042300         COMPUTE B1-MR-WINRATE-7D ROUNDED =
042400                 WS-GANA-7D * 100 / WS-CONT-7D
042500     END-IF
042600     IF  WS-CONT-30D = ZEROS
042700         MOVE ZEROS                  TO B1-MR-WINRATE-30D
042800     ELSE
042900         COMPUTE B1-MR-WINRATE-30D ROUNDED =
043000                 WS-GANA-30D * 100 / WS-CONT-30D
043100     END-IF
043200     IF  WS-CONT-3M = ZEROS
043300         MOVE ZEROS                  TO B1-MR-WINRATE-3M
043400     ELSE
043500         COMPUTE B1-MR-WINRATE-3M ROUNDED =
043600                 WS-GANA-3M * 100 / WS-CONT-3M
043700     END-IF
043800*
043900     COMPUTE B1-MR-PNL-7D  ROUNDED = WS-PNL-7D
044000     COMPUTE B1-MR-PNL-30D ROUNDED = WS-PNL-30D
044100     COMPUTE B1-MR-PNL-3M  ROUNDED = WS-PNL-3M
044200*
044300     .
044400 2500-CALC-VENTANAS-EXIT.
044500     EXIT.
044600******************************************************************
044700 2520-ACUMULAR-VENTANA.
044800*
044900     MOVE B1-TL-EXIT-TIME (IN-TRADE) TO WS-TS-TRABAJO
045000     PERFORM 2550-CALC-HORAS-ABSOLUTAS
045100        THRU 2550-CALC-HORAS-ABSOLUTAS-EXIT
045200     COMPUTE WS-DELTA-HORAS = WS-HORAS-REF - WS-HORAS-ABS
045300*
045400     IF  WS-DELTA-HORAS <= CT-VENTANA-7D
045500         ADD 1                       TO WS-CONT-7D
045600         ADD B1-TL-PNL (IN-TRADE)    TO WS-PNL-7D
045700         IF  B1-88-TRADE-WIN (IN-TRADE)
045800             ADD 1                   TO WS-GANA-7D
045900         END-IF
046000     END-IF
046100     IF  WS-DELTA-HORAS <= CT-VENTANA-30D
046200         ADD 1                       TO WS-CONT-30D
046300         ADD B1-TL-PNL (IN-TRADE)    TO WS-PNL-30D
046400         IF  B1-88-TRADE-WIN (IN-TRADE)
046500             ADD 1                   TO WS-GANA-30D
046600         END-IF
046700     END-IF
046800     IF  WS-DELTA-HORAS <= CT-VENTANA-3M
046900         ADD 1                       TO WS-CONT-3M
047000         ADD B1-TL-PNL (IN-TRADE)    TO WS-PNL-3M
047100         IF  B1-88-TRADE-WIN (IN-TRADE)
047200             ADD 1                   TO WS-GANA-3M
047300         END-IF
047400     END-IF
047500*
047600     .
047700 2520-ACUMULAR-VENTANA-EXIT.
047800     EXIT.
047900******************************************************************
048000*              2550-CALC-HORAS-ABSOLUTAS                        *
048100*  CONVIERTE WS-TS-TRABAJO (AAAA-MM-DD HH:MM:SS) A UN NUMERO DE   *
048200*  HORAS ABSOLUTAS, A PARTIR DE LA FECHA JULIANA DEL CALENDARIO   *
048300*  GREGORIANO (FORMULA DE FLIEGEL Y VAN FLANDERN), DEVUELTO EN    *
048400*  WS-HORAS-ABS. NO SE USAN FUNCIONES INTRINSECAS DE FECHA.       *
048500******************************************************************
048600 2550-CALC-HORAS-ABSOLUTAS.
048700*
048800     COMPUTE WS-JDN-A = (14 - WS-TS-MES) / 12
048900     COMPUTE WS-JDN-Y = WS-TS-ANO + 4800 - WS-JDN-A
049000     COMPUTE WS-JDN-M = WS-TS-MES + 12 * WS-JDN-A - 3
049100     COMPUTE WS-JDN = WS-TS-DIA +
049200             ((153 * WS-JDN-M) + 2) / 5 +
049300             (365 * WS-JDN-Y) +
049400             (WS-JDN-Y / 4) - (WS-JDN-Y / 100) +
049500             (WS-JDN-Y / 400) - 32045
049600     COMPUTE WS-HORAS-ABS = (WS-JDN * 24) + WS-TS-HORA
049700*
049800     .
049900 2550-CALC-HORAS-ABSOLUTAS-EXIT.
050000     EXIT.
