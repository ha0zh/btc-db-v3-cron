000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC008                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: AREAS DE LOS TRES MENSAJES DE AVISO DE B1B050    *
000800*               (R8 DE LA ESPECIFICACION) - SENAL, CIERRE Y     *
000900*               RESUMEN DIARIO - MAS LA LINEA DE TEXTO FORMADA. *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001500*  ------  ----------   --------    ------------------------    *
001600*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001700*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001800******************************************************************
001900 15  B1-AL-SIGNAL.
002000     20  B1-AL-SIG-POSITION          PIC X(05).
002100     20  B1-AL-SIG-VARIANT           PIC X(25).
002200     20  B1-AL-SIG-ENTRY-PRICE       PIC S9(7)V9(2).
002300     20  B1-AL-SIG-STOP-PRICE        PIC S9(7)V9(2).
002400     20  B1-AL-SIG-TP-PRICE          PIC S9(7)V9(2).
002500     20  B1-AL-SIG-SIZE-BTC          PIC 9(3)V9(6).
002600     20  B1-AL-SIG-POSN-VALUE        PIC S9(9)V9(2).
002700     20  B1-AL-SIG-RISK-PER-UNIT     PIC S9(7)V9(2).
002800     20  B1-AL-SIG-POT-PROFIT        PIC S9(9)V9(2).
002900     20  B1-AL-SIG-POT-LOSS          PIC S9(9)V9(2).
003000     20  B1-AL-SIG-RISK-REWARD       PIC 9(3)V9(2).
003100 15  B1-AL-CLOSE.
003200     20  B1-AL-CLS-SIDE              PIC X(05).
003300     20  B1-AL-CLS-ENTRY-PRICE       PIC S9(7)V9(2).
003400     20  B1-AL-CLS-EXIT-PRICE        PIC S9(7)V9(2).
003500     20  B1-AL-CLS-PNL               PIC S9(9)V9(2).
003600     20  B1-AL-CLS-RETURN-PCT        PIC S9(3)V9(2).
003700     20  B1-AL-CLS-RESULT-FLAG       PIC X(01).
003800         88  B1-88-CLS-WIN                  VALUE 'W'.
003900         88  B1-88-CLS-LOSS                 VALUE 'L'.
004000 15  B1-AL-SUMMARY REDEFINES B1-AL-CLOSE.
004100     20  B1-AL-SUM-FILLER-1          PIC X(05).
004200     20  B1-AL-SUM-CUM-RETURN-PCT    PIC S9(5)V9.
004300     20  B1-AL-SUM-MAX-DD-PCT        PIC 9(5)V9.
004400     20  B1-AL-SUM-FILLER-2          PIC X(23).
004500 15  B1-AL-TEXT-LINE                 PIC X(132).
004600 15  FILLER                          PIC X(10).
