000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: B1WC005                                             *
000400*                                                                *
000500*  APLICACION: B1 - ESTRATEGIA BTC HORAS ASIATICAS                *
000600*                                                                *
000700*  DESCRIPCION: RESUMEN DE METRICAS DE DESEMPENO DE LA CORRIDA   *
000800*               (R5 DE LA ESPECIFICACION).  UNO POR CORRIDA.    *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  AUTOR   FECHA        TICKET      DESCRIPCION                  *
001400*  ------  ----------   --------    ------------------------    *
001500*  RFP     1992-04-14   B1-0001     VERSION ORIGINAL             *
001600*  DLR     1999-11-08   B1-0012     REVISION DE CAMPOS PARA Y2K  *
001700******************************************************************
001800 15  B1-MR-VARIANT               PIC X(25).
001900 15  B1-MR-CAPITAL-RISK-PCT      PIC 9V9.
002000 15  B1-MR-TRADES                PIC 9(7).
002100 15  B1-MR-WIN-RATE-PCT          PIC 9(3).
002200 15  B1-MR-WIN-LOSS-RATIO        PIC 9(3).
002300 15  B1-MR-CUM-RETURN-PCT        PIC S9(7).
002400 15  B1-MR-MAX-DD-PCT            PIC 9(3).
002500 15  B1-MR-MAX-CONSEC-LOSS       PIC 9(3).
002600 15  B1-MR-MAX-CONSEC-WIN        PIC 9(3).
002700 15  B1-MR-WINDOW-STATS.
002800     20  B1-MR-TRADES-7D         PIC 9(5).
002900     20  B1-MR-TRADES-30D        PIC 9(5).
003000     20  B1-MR-TRADES-3M         PIC 9(5).
003100     20  B1-MR-WINRATE-7D        PIC 9(3).
003200     20  B1-MR-WINRATE-30D       PIC 9(3).
003300     20  B1-MR-WINRATE-3M        PIC 9(3).
003400     20  B1-MR-PNL-7D            PIC S9(9).
003500     20  B1-MR-PNL-30D           PIC S9(9).
003600     20  B1-MR-PNL-3M            PIC S9(9).
003700 15  FILLER                      PIC X(15).
